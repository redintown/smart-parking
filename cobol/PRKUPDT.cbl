000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PRKUPDT.
000030 AUTHOR. R G HALVERSEN.
000040 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 09/02/87.
000060 DATE-COMPILED. 09/02/87.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM APPLIES THE PARK, EXIT, CHNGSLOT AND
000130*          MRKAVAIL TRANSACTIONS EDITED AND BALANCED BY PRKEDIT
000140*          AGAINST THE PRKMSTR VSAM FILE (ONE ROW PER VEHICLE
000150*          STAY) AND THE IN-MEMORY 20-ROW SLOT-STATUS TABLE.
000160*
000170*          THE SLOT TABLE IS REBUILT FROM PRKMSTR AT THE START OF
000180*          EVERY RUN -- IT IS A CACHE ONLY.  AN "OPEN" PRKMSTR
000190*          ROW (EXIT-DATE/EXIT-TIME ZERO) IS THE ONLY SOURCE OF
000200*          TRUTH FOR WHETHER A SLOT IS OCCUPIED.
000210*
000220*    MAINTENANCE HISTORY                                        *
000230*    ---------------------------------------------------------  *
000240*    09/02/87  RGH  ORIGINAL UPDATE PROGRAM FOR THE GARAGE       *
000250*                   EXPANSION -- PARK AND EXIT ONLY.             *
000260*    06/30/89  TDQ  WIDENED LICENSE-PLATE HANDLING TO 15 BYTES   *
000270*                   TO MATCH PRKEDIT'S EDIT.                     *
000280*    01/14/91  TDQ  EXIT PROCESSING NOW CALLS CLCLBCST FOR THE   *
000290*                   RATE LOOKUP INSTEAD OF A LOCAL RATE TABLE --*
000300*                   RENAMED TO PRKBCST WHEN THE LOT SYSTEM SPLIT *
000310*                   OFF ITS OWN COPY OF THE SUBROUTINE.          *
000320*    11/05/93  MLK  ADDED CHNGSLOT AND MRKAVAIL PROCESSING PER   *
000330*                   LOT OPERATIONS REQUEST #93-114.              *
000340*    11/05/93  MLK  SLOT TABLE IS NOW REBUILT FROM PRKMSTR ON    *
000350*                   EVERY RUN INSTEAD OF CARRIED ON A SEPARATE   *
000360*                   FILE BETWEEN RUNS -- CLOSED THE STALE-CACHE  *
000370*                   GAP FROM TICKET #93-101.                     *
000380*    08/19/98  SGP  Y2K REVIEW -- SWITCHED THE CURRENT-DATE      *
000390*                   STAMP FROM ACCEPT ... FROM DATE (YYMMDD) TO  *
000400*                   ACCEPT ... FROM DATE YYYYMMDD SO ENTRY-DATE  *
000410*                   AND EXIT-DATE STAY FULL CENTURY.        Y2K  *
000420*    04/03/01  SGP  DURATION IS NOW COMPUTED BY THE SHARED       *
000430*                   MINSDIF ROUTINE -- REMOVED THE LOCAL DAY-    *
000440*                   COUNT MATH THAT DUPLICATED STRLTH'S LOGIC.   *
000450*    06/18/03  DAB  ADDED THE PREFERRED-SLOT-WITH-FALLBACK RULE  *
000460*                   TO PARK PROCESSING PER TICKET #03-077.       *
000470*    10/22/04  DAB  MRKAVAIL NOW REJECTS AGAINST AN OPEN PRKMSTR *
000480*                   ROW INSTEAD OF THE CACHE FLAG ALONE -- CACHE *
000490*                   COULD LAG A CRASHED PRIOR RUN.               *
000500*    11/09/04  DAB  REPACKED THE EXIT-SLIP AND RATE-CALL CHARGE  *
000510*                   FIELDS COMP-3 TO MATCH THE SHOP'S MONEY-     *
000520*                   FIELD STANDARD.                              *
000530******************************************************************
000540
000550         INPUT FILE              -   LOT01.PRKEDIT
000560
000570         VSAM MASTER FILE        -   LOT01.PRKMSTR
000580
000590         OUTPUT FILE PRODUCED    -   LOT01.PRKXSLIP
000600
000610         DUMP FILE               -   SYSOUT
000620
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT SYSOUT
000710     ASSIGN TO UT-S-SYSOUT
000720       ORGANIZATION IS SEQUENTIAL.
000730
000740     SELECT PRKTRAN-FILE
000750     ASSIGN TO UT-S-PRKTRAN
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS IFCODE.
000780
000790     SELECT PRKXSLIP
000800     ASSIGN TO UT-S-PRKXSLIP
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840     SELECT PRKMSTR-FILE
000850            ASSIGN       TO PRKMSTR
000860            ORGANIZATION IS INDEXED
000870            ACCESS MODE  IS DYNAMIC
000880            RECORD KEY   IS FD-RECORD-ID
000890            FILE STATUS  IS PRKMSTR-STATUS.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930 FD  SYSOUT
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 130 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS SYSOUT-REC.
000990 01  SYSOUT-REC  PIC X(130).
001000
001010****** THIS IS PRKEDIT'S "GOOD TRANSACTION" OUTPUT FILE.  THE
001020****** TRAILER RECORD CARRIES THE RECORD COUNT PRKEDIT BALANCED
001030****** TO -- THIS PROGRAM RE-BALANCES AGAINST ITS OWN READ COUNT.
001040 FD  PRKTRAN-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 120 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS PRKTRAN-REC-IN.
001100 01  PRKTRAN-REC-IN PIC X(120).
001110
001120****** ONE EXIT SLIP PER EXIT TRANSACTION APPLIED THIS RUN.
001130 FD  PRKXSLIP
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 100 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS PRKXSLIP-REC.
001190 01  PRKXSLIP-REC PIC X(100).
001200
001210****** VSAM MASTER, ONE ROW PER VEHICLE STAY, KEYED BY RECORD-ID.
001220****** ONLY THE KEY IS NAMED HERE -- THE FULL LAYOUT IS CARRIED IN
001230****** WORKING-STORAGE (SEE PRKREC) AND MOVED IN/OUT WHOLE.
001240 FD  PRKMSTR-FILE
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 147 CHARACTERS
001270     DATA RECORD IS PRKMSTR-FILE-REC.
001280 01  PRKMSTR-FILE-REC.
001290     05  FD-RECORD-ID           PIC 9(9).
001300     05  FILLER                 PIC X(138).
001310
001320** VSAM FILE
001330 WORKING-STORAGE SECTION.
001340
001350 01  FILE-STATUS-CODES.
001360     05  IFCODE                  PIC X(2).
001370         88 CODE-READ     VALUE SPACES.
001380         88 IFCODE-EOF    VALUE "10".
001390     05  OFCODE                  PIC X(2).
001400         88 CODE-WRITE    VALUE SPACES.
001410     05  PRKMSTR-STATUS          PIC X(2).
001420         88  PRKMSTR-OK              VALUE "00".
001430         88  PRKMSTR-EOF             VALUE "10".
001440     05  FILLER                  PIC X(01).
001450
001460****** GATEHOUSE TRANSACTION LAYOUT -- SHARED WITH PRKEDIT.
001470 COPY PRKTRAN.
001480
001490** VSAM FILE
001500 COPY PRKREC.
001510
001520 COPY PRKSLOT.
001530
001540 COPY PRKABND.
001550
001560 01  WS-TRAILER-REC.
001570     05  FILLER                  PIC X(1).
001580     05  IN-RECORD-COUNT         PIC 9(9).
001590     05  FILLER                  PIC X(110).
001600
001610****** ONE EXIT SLIP RECORD, BUILT FROM PARKING-RECORD AFTER THE
001620****** DURATION/RATE/CHARGE CALLS COME BACK.
001630 01  WS-EXIT-SLIP.
001640     05  XS-VEHICLE-TYPE         PIC X(10).
001650     05  XS-LICENSE-PLATE        PIC X(15).
001660     05  XS-SLOT-NUMBER          PIC 9(4).
001670     05  XS-ENTRY-DATE           PIC 9(8).
001680     05  XS-ENTRY-TIME           PIC 9(6).
001690     05  XS-EXIT-DATE            PIC 9(8).
001700     05  XS-EXIT-TIME            PIC 9(6).
001710     05  XS-DURATION-MINUTES     PIC 9(7).
001720     05  XS-BILLABLE-HOURS       PIC 9(4).
001730     05  XS-TOTAL-CHARGE         PIC S9(7)V99 COMP-3.
001740     05  FILLER                  PIC X(27).
001750
001760****** WRITTEN TO SYSOUT WHEN A TRANSACTION FAILS A BUSINESS
001770****** RULE (NO SLOT AVAILABLE, VEHICLE NOT FOUND, ETC).  THIS IS
001780****** NOT AN ABEND -- THE RUN CONTINUES TO THE NEXT TRANSACTION.
001790 01  WS-REJECT-REC.
001800     05  FILLER                  PIC X(4) VALUE "REJ ".
001810     05  RJ-TRAN-CODE            PIC X(8).
001820     05  FILLER                  PIC X(1) VALUE SPACE.
001830     05  RJ-SLOT-NUMBER          PIC 9(4).
001840     05  FILLER                  PIC X(1) VALUE SPACE.
001850     05  RJ-REASON               PIC X(40).
001860     05  FILLER                  PIC X(72).
001870
001880 01  MINSDIF-PARMS.
001890     05  MD-ENTRY-DATE           PIC 9(8).
001900     05  MD-ENTRY-TIME           PIC 9(6).
001910     05  MD-EXIT-DATE            PIC 9(8).
001920     05  MD-EXIT-TIME            PIC 9(6).
001930     05  MD-DURATION-MINUTES     PIC 9(7).
001940     05  FILLER                  PIC X(05).
001950
001960 01  PRKBCST-PARMS.
001970     05  PB-VEHICLE-TYPE         PIC X(10).
001980     05  PB-DURATION-MINUTES     PIC 9(7).
001990     05  PB-BILLABLE-HOURS       PIC 9(4).
002000     05  PB-HOURLY-RATE-USED     PIC 9(5)V99 COMP-3.
002010     05  PB-CHARGE-AMOUNT        PIC S9(7)V99 COMP-3.
002020     05  FILLER                  PIC X(05).
002030
002040 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002050     05 RECORDS-READ             PIC 9(9) COMP.
002060     05 TRANSACTIONS-PARKED      PIC 9(7) COMP.
002070     05 TRANSACTIONS-EXITED      PIC 9(7) COMP.
002080     05 TRANSACTIONS-CHNGSLOT    PIC 9(7) COMP.
002090     05 TRANSACTIONS-MRKAVAIL    PIC 9(7) COMP.
002100     05 TRANSACTIONS-REJECTED    PIC 9(7) COMP.
002110     05  FILLER                  PIC X(01).
002120
002130 01  WS-WORK-FIELDS.
002140     05  WS-CACHE-IDX            PIC 9(4) COMP.
002150     05  WS-DEST-IDX             PIC 9(4) COMP.
002160     05  WS-SLOT-IDX             PIC 9(4) COMP.
002170     05  WS-MAX-RECORD-ID        PIC 9(9) COMP.
002180     05  WS-NEXT-RECORD-ID       PIC 9(9) COMP.
002190     05  WS-TIME-RAW             PIC 9(8).
002200     05  FILLER                  PIC X(01).
002210
002220 01  WS-CURRENT-DATE-TIME.
002230     05  WS-CURRENT-DATE         PIC 9(8).
002240     05  WS-CURRENT-TIME         PIC 9(6).
002250     05  FILLER                  PIC X(01).
002260
002270 01  FLAGS-AND-SWITCHES.
002280     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002290         88 NO-MORE-DATA VALUE "N".
002300     05 MORE-MSTR-SW             PIC X(01) VALUE "Y".
002310         88 NO-MORE-MSTR VALUE "N".
002320     05 WS-FOUND-SLOT-SW         PIC X(01) VALUE "N".
002330         88 WS-SLOT-FOUND    VALUE "Y".
002340         88 WS-SLOT-NOT-FOUND VALUE "N".
002350     05  FILLER                  PIC X(01).
002360
002370 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
002380 77  ONE-VAL                     PIC 9(1) VALUE 1.
002390
002400 PROCEDURE DIVISION.
002410     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002420     PERFORM 100-MAINLINE THRU 100-EXIT
002430             UNTIL NO-MORE-DATA OR TRAN-TRAILER-REC.
002440     PERFORM 999-CLEANUP THRU 999-EXIT.
002450     GOBACK.
002460
002470 000-HOUSEKEEPING.
002480     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002490     DISPLAY "******** BEGIN JOB PRKUPDT ********".
002500     ACCEPT  WS-CURRENT-DATE FROM DATE YYYYMMDD.
002510     ACCEPT  WS-TIME-RAW     FROM TIME.
002520     MOVE WS-TIME-RAW(1:6)   TO WS-CURRENT-TIME.
002530     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002540     MOVE ZERO TO WS-MAX-RECORD-ID.
002550
002560     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002570     PERFORM 200-INIT-SLOT-TABLE THRU 200-EXIT
002580             VARYING WS-SLOT-IDX FROM 1 BY 1
002590             UNTIL WS-SLOT-IDX > 20.
002600     MOVE "Y" TO MORE-MSTR-SW.
002610     PERFORM 220-SCAN-MASTER THRU 220-EXIT
002620             UNTIL NO-MORE-MSTR.
002630     ADD 1 TO WS-MAX-RECORD-ID GIVING WS-NEXT-RECORD-ID.
002640
002650     PERFORM 900-READ-PRKTRAN THRU 900-EXIT.
002660     IF NO-MORE-DATA
002670         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002680         GO TO 1000-ABEND-RTN.
002690 000-EXIT.
002700     EXIT.
002710
002720 200-INIT-SLOT-TABLE.
002730****** BUILDS ALL 20 SLOTS UNOCCUPIED BEFORE THE MASTER SCAN
002740****** MARKS THE ONES THAT ARE ACTUALLY OPEN.
002750     MOVE WS-SLOT-IDX TO SLOT-NUMBER(WS-SLOT-IDX).
002760     MOVE "N" TO OCCUPIED-FLAG(WS-SLOT-IDX).
002770     MOVE SPACES TO LICENSE-PLATE(WS-SLOT-IDX)
002780                    VEHICLE-TYPE(WS-SLOT-IDX).
002790     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-SLOT-IDX).
002800 200-EXIT.
002810     EXIT.
002820
002830 220-SCAN-MASTER.
002840****** SEQUENTIAL PASS OVER PRKMSTR IN KEY (RECORD-ID) ORDER,
002850****** DYNAMIC ACCESS SO THE SAME OPEN SERVES THE RANDOM READS
002860****** AND REWRITES LATER IN THE RUN.  TRACKS THE HIGHEST KEY
002870****** SEEN SO NEW PARK TRANSACTIONS GET THE NEXT ONE, AND
002880****** RESYNCHRONIZES THE SLOT CACHE FOR EVERY OPEN ROW FOUND.
002890     READ PRKMSTR-FILE NEXT RECORD INTO PARKING-RECORD
002900         AT END
002910             MOVE "N" TO MORE-MSTR-SW
002920             GO TO 220-EXIT
002930     END-READ.
002940
002950     IF RECORD-ID OF PARKING-RECORD > WS-MAX-RECORD-ID
002960         MOVE RECORD-ID OF PARKING-RECORD TO WS-MAX-RECORD-ID.
002970
002980     IF PS-STILL-PARKED                                     102204DB
002990         PERFORM 225-CACHE-OPEN-RECORD THRU 225-EXIT.
003000 220-EXIT.
003010     EXIT.
003020
003030 225-CACHE-OPEN-RECORD.
003040     MOVE SLOT-NUMBER OF PARKING-RECORD TO WS-CACHE-IDX.
003050     MOVE "Y" TO OCCUPIED-FLAG(WS-CACHE-IDX).
003060     MOVE LICENSE-PLATE OF PARKING-RECORD
003070                              TO LICENSE-PLATE(WS-CACHE-IDX).
003080     MOVE VEHICLE-TYPE OF PARKING-RECORD
003090                              TO VEHICLE-TYPE(WS-CACHE-IDX).
003100     MOVE RECORD-ID OF PARKING-RECORD
003110                              TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
003120 225-EXIT.
003130     EXIT.
003140
003150 100-MAINLINE.
003160     MOVE "100-MAINLINE" TO PARA-NAME.
003170     IF TRAN-IS-PARK
003180         PERFORM 300-PROCESS-PARK THRU 300-EXIT
003190     ELSE
003200     IF TRAN-IS-EXIT
003210         PERFORM 400-PROCESS-EXIT THRU 400-EXIT
003220     ELSE
003230     IF TRAN-IS-CHNGSLOT
003240         PERFORM 500-PROCESS-CHNGSLOT THRU 500-EXIT
003250     ELSE
003260     IF TRAN-IS-MRKAVAIL
003270         PERFORM 600-PROCESS-MRKAVAIL THRU 600-EXIT.
003280
003290     PERFORM 900-READ-PRKTRAN THRU 900-EXIT.
003300 100-EXIT.
003310     EXIT.
003320
003330 300-PROCESS-PARK.
003340****** PREFERRED-SLOT-WITH-FALLBACK -- IF THE TRANSACTION NAMED
003350****** A SLOT AND IT IS FREE, USE IT; OTHERWISE FALL BACK TO THE
003360****** ORDINARY FIRST-FREE SCAN RATHER THAN REJECTING OUTRIGHT.
003370     MOVE "N" TO WS-FOUND-SLOT-SW.
003380     IF TRAN-SLOT-NUMBER > ZERO
003390         MOVE TRAN-SLOT-NUMBER TO WS-CACHE-IDX
003400         IF SLOT-AVAILABLE(WS-CACHE-IDX)
003410             SET WS-SLOT-FOUND TO TRUE.
003420
003430     IF WS-SLOT-NOT-FOUND
003440         PERFORM 310-FIRST-FREE-SCAN THRU 310-EXIT
003450                 VARYING WS-SLOT-IDX FROM 1 BY 1
003460                 UNTIL WS-SLOT-IDX > 20 OR WS-SLOT-FOUND.
003470
003480     IF WS-SLOT-NOT-FOUND
003490         MOVE "*** NO SLOT AVAILABLE" TO RJ-REASON
003500         PERFORM 890-WRITE-REJECT THRU 890-EXIT
003510         GO TO 300-EXIT.
003520
003530     PERFORM 320-WRITE-NEW-RECORD THRU 320-EXIT.
003540 300-EXIT.
003550     EXIT.
003560
003570 310-FIRST-FREE-SCAN.
003580     IF SLOT-AVAILABLE(WS-SLOT-IDX)
003590         MOVE WS-SLOT-IDX TO WS-CACHE-IDX
003600         SET WS-SLOT-FOUND TO TRUE.
003610 310-EXIT.
003620     EXIT.
003630
003640 320-WRITE-NEW-RECORD.
003650     MOVE WS-NEXT-RECORD-ID TO RECORD-ID OF PARKING-RECORD.
003660     ADD 1 TO WS-NEXT-RECORD-ID.
003670     MOVE "D"               TO PS-RECORD-TYPE.
003680     MOVE TRAN-VEHICLE-TYPE TO VEHICLE-TYPE OF PARKING-RECORD.
003690     MOVE TRAN-LICENSE-PLATE TO LICENSE-PLATE OF PARKING-RECORD.
003700     MOVE WS-CACHE-IDX      TO SLOT-NUMBER OF PARKING-RECORD.
003710     MOVE TRAN-FLOOR-NUMBER TO FLOOR-NUMBER OF PARKING-RECORD.
003720     MOVE WS-CURRENT-DATE   TO ENTRY-DATE OF PARKING-RECORD.
003730     MOVE WS-CURRENT-TIME   TO ENTRY-TIME OF PARKING-RECORD.
003740     MOVE ZERO              TO EXIT-DATE OF PARKING-RECORD.
003750     MOVE ZERO              TO EXIT-TIME OF PARKING-RECORD.
003760     MOVE "Y"               TO PS-OPEN-SW.
003770     MOVE ZERO              TO DURATION-MINUTES OF PARKING-RECORD.
003780     MOVE ZERO              TO BILLABLE-HOURS OF PARKING-RECORD.
003790     MOVE ZERO              TO CHARGE-AMOUNT OF PARKING-RECORD.
003800     MOVE SPACES            TO PS-PLATE-IMAGE-RESERVED.
003810
003820     WRITE PRKMSTR-FILE-REC FROM PARKING-RECORD
003830         INVALID KEY
003840             MOVE "** PROBLEM WRITING PRKMSTR" TO ABEND-REASON
003850             MOVE PRKMSTR-STATUS TO EXPECTED-VAL
003860             GO TO 1000-ABEND-RTN
003870     END-WRITE.
003880
003890     MOVE "Y" TO OCCUPIED-FLAG(WS-CACHE-IDX).
003900     MOVE TRAN-LICENSE-PLATE TO LICENSE-PLATE(WS-CACHE-IDX).
003910     MOVE TRAN-VEHICLE-TYPE  TO VEHICLE-TYPE(WS-CACHE-IDX).
003920     MOVE RECORD-ID OF PARKING-RECORD
003930                             TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
003940     ADD 1 TO TRANSACTIONS-PARKED.
003950 320-EXIT.
003960     EXIT.
003970
003980 400-PROCESS-EXIT.
003990****** EXIT BY SLOT NUMBER WHEN ONE IS GIVEN, ELSE BY LICENSE
004000****** PLATE -- FIRST MATCHING OCCUPIED SLOT WINS.
004010     MOVE "N" TO WS-FOUND-SLOT-SW.
004020     IF TRAN-SLOT-NUMBER > ZERO
004030         MOVE TRAN-SLOT-NUMBER TO WS-CACHE-IDX
004040         IF SLOT-OCCUPIED(WS-CACHE-IDX)
004050             SET WS-SLOT-FOUND TO TRUE
004060     ELSE
004070         PERFORM 410-FIND-SLOT-BY-PLATE THRU 410-EXIT
004080                 VARYING WS-SLOT-IDX FROM 1 BY 1
004090                 UNTIL WS-SLOT-IDX > 20 OR WS-SLOT-FOUND.
004100
004110     IF WS-SLOT-NOT-FOUND
004120         MOVE "*** VEHICLE NOT FOUND FOR EXIT" TO RJ-REASON
004130         PERFORM 890-WRITE-REJECT THRU 890-EXIT
004140         GO TO 400-EXIT.
004150
004160     PERFORM 420-CLOSE-OUT-RECORD THRU 420-EXIT.
004170 400-EXIT.
004180     EXIT.
004190
004200 410-FIND-SLOT-BY-PLATE.
004210     IF SLOT-OCCUPIED(WS-SLOT-IDX)
004220         AND LICENSE-PLATE(WS-SLOT-IDX) = TRAN-LICENSE-PLATE
004230             MOVE WS-SLOT-IDX TO WS-CACHE-IDX
004240             SET WS-SLOT-FOUND TO TRUE.
004250 410-EXIT.
004260     EXIT.
004270
004280 420-CLOSE-OUT-RECORD.
004290     MOVE PT-OPEN-RECORD-ID(WS-CACHE-IDX) TO FD-RECORD-ID.
004300     READ PRKMSTR-FILE INTO PARKING-RECORD
004310         INVALID KEY
004320             MOVE "** PROBLEM READING PRKMSTR" TO ABEND-REASON
004330             MOVE PRKMSTR-STATUS TO EXPECTED-VAL
004340             GO TO 1000-ABEND-RTN
004350     END-READ.
004360
004370     MOVE ENTRY-DATE OF PARKING-RECORD TO MD-ENTRY-DATE.
004380     MOVE ENTRY-TIME OF PARKING-RECORD TO MD-ENTRY-TIME.
004390     MOVE WS-CURRENT-DATE              TO MD-EXIT-DATE.
004400     MOVE WS-CURRENT-TIME              TO MD-EXIT-TIME.
004410     CALL "MINSDIF" USING MINSDIF-PARMS.
004420     MOVE MD-DURATION-MINUTES
004430                            TO DURATION-MINUTES OF PARKING-RECORD.
004440
004450     MOVE VEHICLE-TYPE OF PARKING-RECORD TO PB-VEHICLE-TYPE.
004460     MOVE MD-DURATION-MINUTES            TO PB-DURATION-MINUTES.
004470     CALL "PRKBCST" USING PRKBCST-PARMS.
004480     MOVE PB-BILLABLE-HOURS TO BILLABLE-HOURS OF PARKING-RECORD.
004490     MOVE PB-CHARGE-AMOUNT  TO CHARGE-AMOUNT OF PARKING-RECORD.
004500
004510     MOVE WS-CURRENT-DATE TO EXIT-DATE OF PARKING-RECORD.
004520     MOVE WS-CURRENT-TIME TO EXIT-TIME OF PARKING-RECORD.
004530     MOVE "N"             TO PS-OPEN-SW.
004540
004550     REWRITE PRKMSTR-FILE-REC FROM PARKING-RECORD
004560         INVALID KEY
004570             MOVE "** PROBLEM REWRITING PRKMSTR" TO ABEND-REASON
004580             MOVE PRKMSTR-STATUS TO EXPECTED-VAL
004590             GO TO 1000-ABEND-RTN
004600     END-REWRITE.
004610
004620     MOVE "N" TO OCCUPIED-FLAG(WS-CACHE-IDX).
004630     MOVE SPACES TO LICENSE-PLATE(WS-CACHE-IDX)
004640                    VEHICLE-TYPE(WS-CACHE-IDX).
004650     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
004660
004670     PERFORM 430-WRITE-EXIT-SLIP THRU 430-EXIT.
004680     ADD 1 TO TRANSACTIONS-EXITED.
004690 420-EXIT.
004700     EXIT.
004710
004720 430-WRITE-EXIT-SLIP.
004730     MOVE VEHICLE-TYPE OF PARKING-RECORD  TO XS-VEHICLE-TYPE.
004740     MOVE LICENSE-PLATE OF PARKING-RECORD TO XS-LICENSE-PLATE.
004750     MOVE SLOT-NUMBER OF PARKING-RECORD   TO XS-SLOT-NUMBER.
004760     MOVE ENTRY-DATE OF PARKING-RECORD    TO XS-ENTRY-DATE.
004770     MOVE ENTRY-TIME OF PARKING-RECORD    TO XS-ENTRY-TIME.
004780     MOVE EXIT-DATE OF PARKING-RECORD     TO XS-EXIT-DATE.
004790     MOVE EXIT-TIME OF PARKING-RECORD     TO XS-EXIT-TIME.
004800     MOVE DURATION-MINUTES OF PARKING-RECORD
004810                                           TO XS-DURATION-MINUTES.
004820     MOVE BILLABLE-HOURS OF PARKING-RECORD TO XS-BILLABLE-HOURS.
004830     MOVE CHARGE-AMOUNT OF PARKING-RECORD  TO XS-TOTAL-CHARGE.
004840     WRITE PRKXSLIP-REC FROM WS-EXIT-SLIP.
004850 430-EXIT.
004860     EXIT.
004870
004880 500-PROCESS-CHNGSLOT.
004890****** REJECTS IF THE SOURCE SLOT ISN'T ACTUALLY OCCUPIED OR THE
004900****** DESTINATION SLOT ALREADY HAS AN OPEN RECORD.
004910     MOVE TRAN-SLOT-NUMBER TO WS-CACHE-IDX.
004920     IF SLOT-AVAILABLE(WS-CACHE-IDX)
004930         MOVE "*** SOURCE SLOT NOT OCCUPIED" TO RJ-REASON
004940         PERFORM 890-WRITE-REJECT THRU 890-EXIT
004950         GO TO 500-EXIT.
004960
004970     MOVE TRAN-NEW-SLOT-NUMBER TO WS-DEST-IDX.
004980     IF SLOT-OCCUPIED(WS-DEST-IDX)
004990         MOVE "*** DESTINATION SLOT OCCUPIED" TO RJ-REASON
005000         PERFORM 890-WRITE-REJECT THRU 890-EXIT
005010         GO TO 500-EXIT.
005020
005030     MOVE PT-OPEN-RECORD-ID(WS-CACHE-IDX) TO FD-RECORD-ID.
005040     READ PRKMSTR-FILE INTO PARKING-RECORD
005050         INVALID KEY
005060             MOVE "** PROBLEM READING PRKMSTR" TO ABEND-REASON
005070             MOVE PRKMSTR-STATUS TO EXPECTED-VAL
005080             GO TO 1000-ABEND-RTN
005090     END-READ.
005100
005110     MOVE TRAN-NEW-SLOT-NUMBER TO SLOT-NUMBER OF PARKING-RECORD.
005120     REWRITE PRKMSTR-FILE-REC FROM PARKING-RECORD
005130         INVALID KEY
005140             MOVE "** PROBLEM REWRITING PRKMSTR" TO ABEND-REASON
005150             MOVE PRKMSTR-STATUS TO EXPECTED-VAL
005160             GO TO 1000-ABEND-RTN
005170     END-REWRITE.
005180
005190     MOVE LICENSE-PLATE(WS-CACHE-IDX)
005200                               TO LICENSE-PLATE(WS-DEST-IDX).
005210     MOVE VEHICLE-TYPE(WS-CACHE-IDX)
005220                               TO VEHICLE-TYPE(WS-DEST-IDX).
005230     MOVE PT-OPEN-RECORD-ID(WS-CACHE-IDX)
005240                                TO PT-OPEN-RECORD-ID(WS-DEST-IDX).
005250     MOVE "Y" TO OCCUPIED-FLAG(WS-DEST-IDX).
005260     MOVE "N" TO OCCUPIED-FLAG(WS-CACHE-IDX).
005270     MOVE SPACES TO LICENSE-PLATE(WS-CACHE-IDX)
005280                    VEHICLE-TYPE(WS-CACHE-IDX).
005290     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
005300     ADD 1 TO TRANSACTIONS-CHNGSLOT.
005310 500-EXIT.
005320     EXIT.
005330
005340 600-PROCESS-MRKAVAIL.                                      102204DB
005350****** CACHE-REPAIR ONLY -- REJECTED IF PRKMSTR STILL SHOWS AN
005360****** OPEN ROW FOR THIS SLOT.  A REAL EXIT MUST GO THROUGH THE
005370****** NORMAL EXIT TRANSACTION SO THE STAY GETS CHARGED.
005380     MOVE TRAN-SLOT-NUMBER TO WS-CACHE-IDX.
005390     IF SLOT-OCCUPIED(WS-CACHE-IDX)
005400         MOVE "*** VEHICLE STILL PARKED-USE EXIT" TO RJ-REASON
005410         PERFORM 890-WRITE-REJECT THRU 890-EXIT
005420         GO TO 600-EXIT.
005430
005440     MOVE "N" TO OCCUPIED-FLAG(WS-CACHE-IDX).
005450     MOVE SPACES TO LICENSE-PLATE(WS-CACHE-IDX)
005460                    VEHICLE-TYPE(WS-CACHE-IDX).
005470     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
005480     ADD 1 TO TRANSACTIONS-MRKAVAIL.
005490 600-EXIT.
005500     EXIT.
005510
005520 890-WRITE-REJECT.
005530     MOVE TRAN-CODE   TO RJ-TRAN-CODE.
005540     MOVE TRAN-SLOT-NUMBER TO RJ-SLOT-NUMBER.
005550     WRITE SYSOUT-REC FROM WS-REJECT-REC.
005560     ADD 1 TO TRANSACTIONS-REJECTED.
005570 890-EXIT.
005580     EXIT.
005590
005600 800-OPEN-FILES.
005610     MOVE "800-OPEN-FILES" TO PARA-NAME.
005620     OPEN INPUT PRKTRAN-FILE.
005630     OPEN OUTPUT PRKXSLIP, SYSOUT.
005640     OPEN I-O PRKMSTR-FILE.
005650 800-EXIT.
005660     EXIT.
005670
005680 850-CLOSE-FILES.
005690     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005700     CLOSE PRKTRAN-FILE, PRKXSLIP, SYSOUT, PRKMSTR-FILE.
005710 850-EXIT.
005720     EXIT.
005730
005740 900-READ-PRKTRAN.
005750     READ PRKTRAN-FILE INTO PRKTRAN-REC
005760         AT END
005770             MOVE "N" TO MORE-DATA-SW
005780             GO TO 900-EXIT
005790     END-READ.
005800     ADD 1 TO RECORDS-READ.
005810 900-EXIT.
005820     EXIT.
005830
005840 999-CLEANUP.
005850     MOVE "999-CLEANUP" TO PARA-NAME.
005860     IF NOT TRAN-TRAILER-REC
005870         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
005880         GO TO 1000-ABEND-RTN.
005890
005900     MOVE PRKTRAN-REC-IN TO WS-TRAILER-REC.
005910     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
005920         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
005930                               TO ABEND-REASON
005940         MOVE RECORDS-READ     TO ACTUAL-VAL
005950         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
005960         WRITE SYSOUT-REC FROM ABEND-REC
005970         GO TO 1000-ABEND-RTN.
005980
005990     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006000
006010     DISPLAY "** TRANSACTIONS READ **".
006020     DISPLAY RECORDS-READ.
006030     DISPLAY "** VEHICLES PARKED **".
006040     DISPLAY TRANSACTIONS-PARKED.
006050     DISPLAY "** VEHICLES EXITED **".
006060     DISPLAY TRANSACTIONS-EXITED.
006070     DISPLAY "** SLOTS CHANGED **".
006080     DISPLAY TRANSACTIONS-CHNGSLOT.
006090     DISPLAY "** SLOTS MARKED AVAILABLE **".
006100     DISPLAY TRANSACTIONS-MRKAVAIL.
006110     DISPLAY "** TRANSACTIONS REJECTED **".
006120     DISPLAY TRANSACTIONS-REJECTED.
006130
006140     DISPLAY "******** NORMAL END OF JOB PRKUPDT ********".
006150 999-EXIT.
006160     EXIT.
006170
006180 1000-ABEND-RTN.
006190     WRITE SYSOUT-REC FROM ABEND-REC.
006200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006210     DISPLAY "*** ABNORMAL END OF JOB- PRKUPDT ***" UPON CONSOLE.
006220     DIVIDE ZERO-VAL INTO ONE-VAL.
