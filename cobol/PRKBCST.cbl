000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*REMARKS.
000040*    PRKBCST -- PARKING CHARGE CALCULATION SUBROUTINE.  GIVEN A  *
000050*    VEHICLE TYPE AND A DURATION IN WHOLE MINUTES (FROM MINSDIF),*
000060*    RETURNS BILLABLE HOURS, THE HOURLY RATE APPLIED, AND THE    *
000070*    CHARGE AMOUNT.  CALLED FROM PRKUPDT AT EXIT TIME AND FROM   *
000080*    PRKLIST FOR THE "CHARGE SO FAR" PREVIEW ON AN OPEN STAY --  *
000090*    ONE COPY OF THE RATE TABLE AND THE ROUNDING RULE INSTEAD OF *
000100*    TWO, PER LOT OPERATIONS' STANDING REQUEST AFTER THE 1993    *
000110*    RATE-MISMATCH INCIDENT.                                     *
000120*                                                                *
000130*    MAINTENANCE HISTORY                                        *
000140*    ---------------------------------------------------------  *
000150*    01/14/91  TDQ  ORIGINAL ROUTINE -- FOUR HARD-CODED RATES,   *
000160*                   NO RATE FILE YET.                            *
000170*    11/05/93  MLK  REWRITTEN TO LOAD PARKING-CHARGE-FILE AND    *
000180*                   SEARCH IT, WITH THE OLD HARD-CODED RATES KEPT*
000190*                   AS THE FALLBACK TABLE.  CLOSES THE 1993 RATE-*
000200*                   MISMATCH GAP BETWEEN THE TWO CALLERS.        *
000210*    08/19/98  SGP  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE. Y2K*
000220*    04/03/01  SGP  CHANGED SEARCH TO SEARCH ALL NOW THAT THE    *
000230*                   RATE FILE IS KEPT IN VEHICLE-TYPE SEQUENCE.  *
000240*    06/18/03  DAB  BILLABLE-HOURS ROUNDS PART HOURS UP AND      *
000250*                   TREATS A ZERO-OR-LESS DURATION AS ONE HOUR   *
000260*                   PER THE REVISED LOT-1 TARIFF SCHEDULE.       *
000270*    11/09/04  DAB  REPACKED THE RATE AND CHARGE FIELDS COMP-3   *
000280*                   TO MATCH THE SHOP'S MONEY-FIELD STANDARD --  *
000290*                   THEY WERE LEFT PLAIN DISPLAY WHEN THIS       *
000300*                   ROUTINE WAS FIRST WRITTEN.                   *
000310******************************************************************
000320 PROGRAM-ID.  PRKBCST.
000330 AUTHOR. T D QUINLAN.
000340 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000350 DATE-WRITTEN. 01/14/91.
000360 DATE-COMPILED. 01/14/91.
000370 SECURITY. NON-CONFIDENTIAL.
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT PARKING-CHARGE-FILE ASSIGN TO PRKRATE
000460         ORGANIZATION IS SEQUENTIAL
000470         FILE STATUS IS WS-RATE-FILE-STATUS.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  PARKING-CHARGE-FILE
000520     LABEL RECORDS ARE STANDARD
000530     RECORD CONTAINS 38 CHARACTERS.
000540 COPY PRKCHRG.
000550
000560 WORKING-STORAGE SECTION.
000570 COPY PRKCHTB.
000580
000590 01  WS-SWITCHES.
000600     05  WS-RATE-FILE-STATUS         PIC X(2).
000610         88  WS-RATE-FILE-OK             VALUE "00".
000620         88  WS-RATE-FILE-EOF             VALUE "10".
000630     05  WS-RATE-TABLE-LOADED-SW     PIC X(1) VALUE "N".
000640         88  WS-RATE-TABLE-LOADED         VALUE "Y".
000650     05  WS-RATE-FOUND-SW            PIC X(1).
000660         88  WS-RATE-FOUND                VALUE "Y".
000670         88  WS-RATE-NOT-FOUND            VALUE "N".
000680
000690****** FALLBACK RATE TABLE -- USED WHEN PRKRATE HAS NO ACTIVE
000700****** ROW FOR THE VEHICLE TYPE, OR THE FILE ITSELF IS EMPTY.
000710 01  WS-DEFAULT-RATE-VALUES.
000720     05  FILLER  PIC X(10)         VALUE "BIKE      ".
000730     05  FILLER  PIC 9(5)V99 COMP-3 VALUE 00050.00.
000740     05  FILLER  PIC X(10)         VALUE "CAR       ".
000750     05  FILLER  PIC 9(5)V99 COMP-3 VALUE 00100.00.
000760     05  FILLER  PIC X(10)         VALUE "MICROBUS  ".
000770     05  FILLER  PIC 9(5)V99 COMP-3 VALUE 00150.00.
000780     05  FILLER  PIC X(10)         VALUE "TRUCK     ".
000790     05  FILLER  PIC 9(5)V99 COMP-3 VALUE 00200.00.
000800 01  WS-DEFAULT-RATE-TABLE REDEFINES WS-DEFAULT-RATE-VALUES.
000810     05  WS-DEFAULT-RATE-ROW OCCURS 4 TIMES
000820                            INDEXED BY WS-DFLT-IDX.
000830         10  WS-DEFAULT-VEHICLE-TYPE     PIC X(10).
000840         10  WS-DEFAULT-HOURLY-RATE      PIC 9(5)V99 COMP-3.
000850 77  WS-FLAT-DEFAULT-RATE      PIC 9(5)V99 COMP-3 VALUE 00100.00.
000860
000870 01  WS-WORK-FIELDS.
000880     05  WS-APPLIED-RATE              PIC 9(5)V99 COMP-3.
000890****** RAW PACKED-BYTE IMAGE OF THE APPLIED RATE -- LOOKED AT
000900****** THROUGH THE ABEND DUMP UTILITY WHEN A CHARGE FIGURE ON
000910****** SYSOUT LOOKS WRONG AND SOMEBODY WANTS TO SEE THE ACTUAL
000920****** PACKED BYTES INSTEAD OF THE PRINTED VALUE.
000930     05  WS-APPLIED-RATE-RAW REDEFINES WS-APPLIED-RATE
000940                                      PIC X(04).
000950     05  WS-BILLABLE-HOURS            PIC 9(4) COMP.
000960     05  WS-DURATION-HOURS            PIC 9(4) COMP.
000970     05  WS-DURATION-REMAINDER        PIC 9(4) COMP.
000980
000990 LINKAGE SECTION.
001000 01  PRKBCST-PARMS.
001010     05  PB-VEHICLE-TYPE              PIC X(10).
001020     05  PB-DURATION-MINUTES          PIC 9(7).
001030     05  PB-BILLABLE-HOURS            PIC 9(4).
001040     05  PB-HOURLY-RATE-USED          PIC 9(5)V99 COMP-3.
001050     05  PB-CHARGE-AMOUNT             PIC S9(7)V99 COMP-3.
001060****** SAME RAW-BYTE IDEA AS WS-APPLIED-RATE-RAW ABOVE, FOR THE
001070****** CHARGE FIGURE HANDED BACK TO THE CALLER.
001080     05  PB-CHARGE-AMOUNT-RAW REDEFINES PB-CHARGE-AMOUNT
001090                                       PIC X(05).
001100     05  FILLER                       PIC X(05).
001110
001120 PROCEDURE DIVISION USING PRKBCST-PARMS.
001130 000-MAINLINE.
001140     IF NOT WS-RATE-TABLE-LOADED
001150         PERFORM 200-LOAD-RATE-TABLE THRU 200-EXIT.
001160
001170     PERFORM 300-CALC-BILLABLE-HOURS THRU 300-EXIT.
001180     PERFORM 400-LOOKUP-RATE THRU 400-EXIT.
001190
001200     COMPUTE PB-CHARGE-AMOUNT ROUNDED =
001210            PB-BILLABLE-HOURS * PB-HOURLY-RATE-USED.
001220
001230     GOBACK.
001240
001250 200-LOAD-RATE-TABLE.
001260****** READS PRKRATE ONCE PER RUN INTO PARKING-CHARGE-TABLE.
001270****** AN EMPTY OR MISSING FILE LEAVES PC-ROW-COUNT AT ZERO AND
001280****** THE FALLBACK TABLE HANDLES EVERY LOOKUP -- THAT IS NOT
001290****** TREATED AS AN ERROR HERE, ONLY LOGGED BY THE CALLER'S
001300****** OWN OPEN.
001310     MOVE ZERO TO PC-ROW-COUNT.
001320     OPEN INPUT PARKING-CHARGE-FILE.
001330     IF WS-RATE-FILE-OK
001340         PERFORM 210-READ-RATE-FILE THRU 210-EXIT
001350             UNTIL WS-RATE-FILE-EOF
001360                OR PC-ROW-COUNT = PC-MAX-ROWS
001370         CLOSE PARKING-CHARGE-FILE.
001380     MOVE "Y" TO WS-RATE-TABLE-LOADED-SW.
001390 200-EXIT.
001400     EXIT.
001410
001420 210-READ-RATE-FILE.
001430     READ PARKING-CHARGE-FILE
001440         AT END
001450             SET WS-RATE-FILE-EOF TO TRUE
001460         NOT AT END
001470             IF PC-RATE-ACTIVE
001480                 ADD 1 TO PC-ROW-COUNT
001490                 MOVE PC-VEHICLE-TYPE
001500                     TO PT-VEHICLE-TYPE(PC-ROW-COUNT)
001510                 MOVE PC-HOURLY-RATE
001520                     TO PT-HOURLY-RATE(PC-ROW-COUNT)
001530                 MOVE PC-ACTIVE-FLAG
001540                     TO PT-ACTIVE-FLAG(PC-ROW-COUNT).
001550 210-EXIT.
001560     EXIT.
001570
001580 300-CALC-BILLABLE-HOURS.
001590****** DURATIONS OF ZERO MINUTES OR LESS -- INCLUDING THOSE
001600****** CLAMPED BY MINSDIF -- ARE BILLED AS ONE FULL HOUR.  PART
001610****** HOURS ROUND UP TO THE NEXT WHOLE HOUR.
001620     IF PB-DURATION-MINUTES NOT GREATER THAN ZERO
001630         MOVE 1 TO PB-BILLABLE-HOURS                        061803DB
001640     ELSE
001650         DIVIDE PB-DURATION-MINUTES BY 60
001660             GIVING WS-DURATION-HOURS
001670             REMAINDER WS-DURATION-REMAINDER
001680         IF WS-DURATION-REMAINDER > ZERO
001690             ADD 1 TO WS-DURATION-HOURS
001700         IF WS-DURATION-HOURS = ZERO
001710             MOVE 1 TO PB-BILLABLE-HOURS
001720         ELSE
001730             MOVE WS-DURATION-HOURS TO PB-BILLABLE-HOURS.
001740 300-EXIT.
001750     EXIT.
001760
001770 400-LOOKUP-RATE.
001780****** SEARCHES THE LOADED RATE TABLE FIRST (VEHICLE-TYPE
001790****** SEQUENCE, SEARCH ALL), THEN THE FOUR-TYPE FALLBACK
001800****** TABLE, THEN FALLS BACK TO THE FLAT DEFAULT RATE.
001810     SET WS-RATE-NOT-FOUND TO TRUE.
001820     IF PC-ROW-COUNT GREATER THAN ZERO
001830         SEARCH ALL PARKING-CHARGE-ROW
001840             AT END
001850                 SET WS-RATE-NOT-FOUND TO TRUE
001860             WHEN PT-VEHICLE-TYPE(PT-CHRG-IDX) = PB-VEHICLE-TYPE
001870                 MOVE PT-HOURLY-RATE(PT-CHRG-IDX)
001880                     TO WS-APPLIED-RATE
001890                 SET WS-RATE-FOUND TO TRUE.
001900
001910     IF WS-RATE-NOT-FOUND
001920         PERFORM 410-SEARCH-DEFAULT-TABLE THRU 410-EXIT.
001930
001940     IF WS-RATE-NOT-FOUND
001950         MOVE WS-FLAT-DEFAULT-RATE TO WS-APPLIED-RATE.
001960
001970     MOVE WS-APPLIED-RATE TO PB-HOURLY-RATE-USED.
001980 400-EXIT.
001990     EXIT.
002000
002010 410-SEARCH-DEFAULT-TABLE.
002020     SET WS-DFLT-IDX TO 1.
002030     SEARCH WS-DEFAULT-RATE-ROW
002040         AT END
002050             SET WS-RATE-NOT-FOUND TO TRUE
002060         WHEN WS-DEFAULT-VEHICLE-TYPE(WS-DFLT-IDX)
002070                                       = PB-VEHICLE-TYPE
002080             MOVE WS-DEFAULT-HOURLY-RATE(WS-DFLT-IDX)
002090                 TO WS-APPLIED-RATE
002100             SET WS-RATE-FOUND TO TRUE.
002110 410-EXIT.
002120     EXIT.
