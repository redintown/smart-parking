000010******************************************************************
000020*    PRKSLOT  --  PARKING-SLOT TABLE (FACILITY CAPACITY, 20)    *
000030*                                                                *
000040*    FIXED AT EXACTLY 20 ROWS, SLOT NUMBERS 1-20.  REBUILT AND  *
000050*    RESYNCHRONIZED FROM THE OPEN PARKING-RECORD ROWS ON EVERY  *
000060*    RUN -- OCCUPIED-FLAG HERE IS A CACHE, NEVER AUTHORITATIVE. *
000070*    CARRIED IN WORKING-STORAGE (OCCURS 20) RATHER THAN AS A    *
000080*    SEPARATE FILE SINCE THE CAPACITY IS A COMPILE-TIME         *
000090*    CONSTANT FOR THIS LOT.                                     *
000100*                                                                *
000110*    MAINTENANCE HISTORY                                        *
000120*    ---------------------------------------------------------  *
000130*    03/11/86  RGH  ORIGINAL 20-SLOT TABLE FOR LOT-1 PILOT.     *
000140*    09/02/87  RGH  DISCUSSED MOVING TO A RELATIVE FILE FOR THE *
000150*                   GARAGE EXPANSION; SHELVED -- STILL ONE LOT, *
000160*                   STILL 20 SLOTS, TABLE STAYS.                *
000170*    01/14/91  TDQ  ADDED CACHED VEHICLE-TYPE FOR THE GATEHOUSE *
000180*                   DASHBOARD JOB.                               *
000190*    11/05/93  MLK  ADDED PT-SLOT-INDEX REDEFINES SO THE FIRST- *
000200*                   FREE SCAN CAN BE DONE BY SUBSCRIPT OR INDEX.*
000210*    08/19/98  SGP  Y2K REVIEW -- NO DATE FIELDS IN THIS TABLE. *
000220*                   NO CHANGE REQUIRED.                    Y2K *
000230*    04/03/01  SGP  ADDED PS-TABLE-ROW-COUNT AND A TRAILING     *
000240*                   FILLER AT THE 01-LEVEL TO MATCH THE SHOP'S  *
000250*                   RECORD-LAYOUT STANDARD.                      *
000260******************************************************************
000270 01  PARKING-SLOT-TABLE.
000280     05  PS-TABLE-ROW-COUNT             PIC 9(4) COMP VALUE 20.
000290     05  PARKING-SLOT-ROW OCCURS 20 TIMES
000300                        INDEXED BY PT-SLOT-IDX.
000310         10  SLOT-NUMBER                PIC 9(4).
000320         10  PT-SLOT-INDEX REDEFINES SLOT-NUMBER
000330                                        PIC 9(4).
000340         10  OCCUPIED-FLAG              PIC X(1).
000350             88  SLOT-OCCUPIED               VALUE "Y".
000360             88  SLOT-AVAILABLE               VALUE "N".
000370         10  LICENSE-PLATE              PIC X(15).
000380         10  VEHICLE-TYPE               PIC X(10).
000390         10  PT-OPEN-RECORD-ID          PIC 9(9).
000400****** RECORD-ID OF THE OPEN PARKING-RECORD CURRENTLY IN THIS
000410****** SLOT, KEPT SO PRKUPDT CAN REWRITE PRKMSTR DIRECTLY BY
000420****** KEY INSTEAD OF RE-SCANNING THE MASTER ON EVERY EXIT.
000430****** NOT PART OF THE SLOT-DETAIL EXTRACT LAYOUT -- INTERNAL ONLY.
000440         10  FILLER                     PIC X(10).
000450     05  FILLER                         PIC X(06).
