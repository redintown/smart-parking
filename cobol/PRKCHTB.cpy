000010******************************************************************
000020*    PRKCHTB  --  PARKING-CHARGE-TABLE, WORKING-STORAGE IMAGE   *
000030*                  OF THE PRKRATE FILE (SEE PRKCHRG FOR THE FD  *
000040*                  RECORD THIS TABLE IS LOADED FROM).           *
000050*                                                                *
000060*    MAINTENANCE HISTORY                                        *
000070*    ---------------------------------------------------------  *
000080*    11/05/93  MLK  BUILT AS PART OF THE PRKBCST REWRITE THAT   *
000090*                   ADDED A REAL RATE FILE INSTEAD OF FOUR      *
000100*                   HARD-CODED RATES.                            *
000110*    08/19/98  SGP  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE.Y2K*
000120*    04/03/01  SGP  RAISED PC-MAX-ROWS FROM 10 TO 50 -- LOT     *
000130*                   OPERATIONS WANTS ROOM FOR SEASONAL RATES,    *
000140*                   AND SPLIT OUT OF PRKCHRG INTO ITS OWN BOOK.  *
000150*    11/09/04  DAB  REPACKED PT-HOURLY-RATE COMP-3 TO MATCH THE  *
000160*                   SHOP'S MONEY-FIELD STANDARD.                 *
000170******************************************************************
000180 01  PARKING-CHARGE-TABLE.
000190     05  PC-MAX-ROWS                    PIC 9(4) COMP VALUE 50.
000200     05  PC-ROW-COUNT                   PIC 9(4) COMP VALUE ZERO.
000210     05  PARKING-CHARGE-ROW OCCURS 50 TIMES
000220                       ASCENDING KEY IS PT-VEHICLE-TYPE
000230                       INDEXED BY PT-CHRG-IDX.
000240         10  PT-VEHICLE-TYPE            PIC X(10).
000250         10  PT-HOURLY-RATE             PIC 9(5)V99 COMP-3.
000260         10  PT-ACTIVE-FLAG             PIC X(1).
000270             88  PT-RATE-ACTIVE              VALUE "Y".
000280     05  FILLER                         PIC X(10).
