000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PRKSRCH.
000030 AUTHOR. R G HALVERSEN.
000040 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 09/02/87.
000060 DATE-COMPILED. 09/02/87.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM BUILDS THE 20-ROW SLOT-OCCUPANCY
000130*          PROJECTION USED BY THE GATE DISPLAY AND THE FRONT
000140*          OFFICE TERMINALS.  IT DOES NOT UPDATE PRKMSTR -- IT
000150*          IS A READ-ONLY PASS THAT ALSO RESYNCHRONIZES THE
000160*          IN-MEMORY PARKING-SLOT TABLE, SAME AS PRKUPDT'S
000170*          START-OF-RUN SCAN.
000180*
000190*          A SLOT NEVER SHOWS MORE THAN ONE OPEN VEHICLE -- IF
000200*          PRKMSTR EVER TURNS UP TWO OPEN ROWS FOR THE SAME SLOT
000210*          (SHOULD NOT HAPPEN, BUT SEE TICKET #91-048) THE FIRST
000220*          ONE ENCOUNTERED WINS AND THE SECOND IS IGNORED.
000230*
000240*          IF PRKMSTR WON'T OPEN OR ANY OTHER UNEXPECTED
000250*          CONDITION TURNS UP DURING THE SCAN, THE JOB DOES NOT
000260*          ABEND -- IT FALLS BACK TO REPORTING ALL 20 SLOTS
000270*          UNOCCUPIED SO THE DISPLAY BOARD STAYS UP.
000280*
000290*    MAINTENANCE HISTORY                                        *
000300*    ---------------------------------------------------------  *
000310*    09/02/87  RGH  ORIGINAL SEARCH PROGRAM FOR THE GARAGE       *
000320*                   EXPANSION -- BUILDS THE SLOT BOARD FEED.     *
000330*    06/30/89  TDQ  WIDENED LICENSE-PLATE HANDLING TO 15 BYTES   *
000340*                   TO MATCH PRKEDIT'S EDIT.                     *
000350*    11/05/93  MLK  ADDED THE FIRST-OPEN-RECORD-WINS RULE PER    *
000360*                   TICKET #91-048 -- A DUPLICATE OPEN ROW WAS   *
000370*                   MAKING A SLOT FLIP OCCUPIED/AVAILABLE ON     *
000380*                   SUCCESSIVE RUNS.                             *
000390*    08/19/98  SGP  Y2K REVIEW -- SWITCHED THE CURRENT-DATE      *
000400*                   STAMP FROM ACCEPT ... FROM DATE (YYMMDD) TO  *
000410*                   ACCEPT ... FROM DATE YYYYMMDD SO THE ELAPSED *
000420*                   MINUTES CALL STAYS CENTURY-SAFE.        Y2K  *
000430*    04/03/01  SGP  DURATION IS NOW COMPUTED BY THE SHARED       *
000440*                   MINSDIF ROUTINE INSTEAD OF LOCAL DAY MATH.   *
000450*    06/18/03  DAB  ADDED THE FALLBACK-TO-ALL-UNOCCUPIED PATH SO *
000460*                   A BAD PRKMSTR OPEN DOESN'T TAKE THE DISPLAY  *
000470*                   BOARD DOWN WITH IT PER TICKET #03-058.       *
000480*    10/22/04  DAB  ADDED FIXED ALLOWED-MINUTES = 120 TO THE     *
000490*                   OUTPUT ROW FOR THE OVERDUE HIGHLIGHT ON THE  *
000500*                   NEW GATE DISPLAY.                            *
000510******************************************************************
000520
000530         VSAM MASTER FILE        -   LOT01.PRKMSTR
000540
000550         OUTPUT FILE PRODUCED    -   LOT01.PRKSLOUT
000560
000570         DUMP FILE               -   SYSOUT
000580
000590******************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT SYSOUT
000670     ASSIGN TO UT-S-SYSOUT
000680       ORGANIZATION IS SEQUENTIAL.
000690
000700     SELECT PRKSLOUT
000710     ASSIGN TO UT-S-PRKSLOUT
000720       ACCESS MODE IS SEQUENTIAL
000730       FILE STATUS IS OFCODE.
000740
000750     SELECT PRKMSTR-FILE
000760            ASSIGN       TO PRKMSTR
000770            ORGANIZATION IS INDEXED
000780            ACCESS MODE  IS DYNAMIC
000790            RECORD KEY   IS FD-RECORD-ID
000800            FILE STATUS  IS PRKMSTR-STATUS.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  SYSOUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 130 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS SYSOUT-REC.
000900 01  SYSOUT-REC  PIC X(130).
000910
000920****** ONE SLOT-OUT ROW PER SLOT, WRITTEN IN SLOT-NUMBER ORDER,
000930****** 20 ROWS EVERY RUN -- NO TRAILER RECORD, THE ROW COUNT IS
000940****** ALWAYS 20 SO THE GATE DISPLAY DOESN'T NEED TO BALANCE IT.
000950 FD  PRKSLOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 80 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS SLOT-OUT-REC.
001010 01  SLOT-OUT-REC  PIC X(80).
001020
001030****** VSAM MASTER, ONE ROW PER VEHICLE STAY, KEYED BY RECORD-ID.
001040****** ONLY THE KEY IS NAMED HERE -- THE FULL LAYOUT IS CARRIED IN
001050****** WORKING-STORAGE (SEE PRKREC) AND MOVED IN WHOLE.
001060 FD  PRKMSTR-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 147 CHARACTERS
001090     DATA RECORD IS PRKMSTR-FILE-REC.
001100 01  PRKMSTR-FILE-REC.
001110     05  FD-RECORD-ID           PIC 9(9).
001120     05  FILLER                 PIC X(138).
001130
001140** VSAM FILE
001150 WORKING-STORAGE SECTION.
001160
001170 01  FILE-STATUS-CODES.
001180     05  OFCODE                  PIC X(2).
001190         88 CODE-WRITE    VALUE SPACES.
001200     05  PRKMSTR-STATUS          PIC X(2).
001210         88  PRKMSTR-OK              VALUE "00".
001220         88  PRKMSTR-EOF             VALUE "10".
001230     05  FILLER                  PIC X(01).
001240
001250** VSAM FILE
001260 COPY PRKREC.
001270
001280 COPY PRKSLOT.
001290
001300 COPY PRKABND.
001310
001320****** ONE OUTPUT ROW PER SLOT, BUILT FROM PARKING-SLOT-ROW ONCE
001330****** THE CACHE IS RESYNCHRONIZED.
001340 01  WS-SLOT-OUT-REC.
001350     05  SD-SLOT-NUMBER          PIC 9(4).
001360     05  SD-OCCUPIED-FLAG        PIC X(1).
001370         88  SD-SLOT-OCCUPIED        VALUE "Y".
001380     05  SD-LICENSE-PLATE        PIC X(15).
001390     05  SD-VEHICLE-TYPE         PIC X(10).
001400     05  SD-ENTRY-DATE           PIC 9(8).
001410     05  SD-ENTRY-TIME           PIC 9(6).
001420     05  SD-DURATION-MINUTES     PIC 9(7).
001430     05  SD-ALLOWED-MINUTES      PIC 9(4) VALUE 0120.       102204DB
001440     05  FILLER                  PIC X(25).
001450
001460 01  MINSDIF-PARMS.
001470     05  MD-ENTRY-DATE           PIC 9(8).
001480     05  MD-ENTRY-TIME           PIC 9(6).
001490     05  MD-EXIT-DATE            PIC 9(8).
001500     05  MD-EXIT-TIME            PIC 9(6).
001510     05  MD-DURATION-MINUTES     PIC 9(7).
001520     05  FILLER                  PIC X(05).
001530
001540 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001550     05 RECORDS-READ             PIC 9(9) COMP.
001560     05 OPEN-RECORDS-FOUND       PIC 9(4) COMP.
001570     05 DUPLICATE-OPENS-IGNORED  PIC 9(4) COMP.
001580     05  FILLER                  PIC X(01).
001590
001600 01  WS-WORK-FIELDS.
001610     05  WS-CACHE-IDX            PIC 9(4) COMP.
001620     05  WS-SLOT-IDX             PIC 9(4) COMP.
001630     05  WS-TIME-RAW             PIC 9(8).
001640     05  FILLER                  PIC X(01).
001650
001660 01  WS-CURRENT-DATE-TIME.
001670     05  WS-CURRENT-DATE         PIC 9(8).
001680     05  WS-CURRENT-TIME         PIC 9(6).
001690     05  FILLER                  PIC X(01).
001700
001710 01  FLAGS-AND-SWITCHES.
001720     05 MORE-MSTR-SW             PIC X(01) VALUE "Y".
001730         88 NO-MORE-MSTR VALUE "N".
001740     05 WS-FALLBACK-SW           PIC X(01) VALUE "N".
001750         88 WS-USE-FALLBACK  VALUE "Y".
001760     05  FILLER                  PIC X(01).
001770
001780 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
001790 77  ONE-VAL                     PIC 9(1) VALUE 1.
001800
001810 PROCEDURE DIVISION.
001820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001830     IF NOT WS-USE-FALLBACK
001840         MOVE "Y" TO MORE-MSTR-SW
001850         PERFORM 220-SCAN-MASTER THRU 220-EXIT
001860                 UNTIL NO-MORE-MSTR.
001870     PERFORM 300-BUILD-SLOT-OUT-ROW THRU 300-EXIT
001880             VARYING WS-SLOT-IDX FROM 1 BY 1
001890             UNTIL WS-SLOT-IDX > 20.
001900     PERFORM 900-CLEANUP THRU 900-EXIT.
001910     GOBACK.
001920
001930 000-HOUSEKEEPING.
001940     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001950     DISPLAY "******** BEGIN JOB PRKSRCH ********".
001960     ACCEPT  WS-CURRENT-DATE FROM DATE YYYYMMDD.
001970     ACCEPT  WS-TIME-RAW     FROM TIME.
001980     MOVE WS-TIME-RAW(1:6)   TO WS-CURRENT-TIME.
001990     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002000
002010     PERFORM 200-INIT-SLOT-TABLE THRU 200-EXIT
002020             VARYING WS-SLOT-IDX FROM 1 BY 1
002030             UNTIL WS-SLOT-IDX > 20.
002040
002050     OPEN OUTPUT PRKSLOUT, SYSOUT.
002060     IF NOT CODE-WRITE
002070         MOVE "** PRKSLOUT WON'T OPEN" TO ABEND-REASON
002080         GO TO 1000-ABEND-RTN.
002090
002100     OPEN INPUT PRKMSTR-FILE.
002110     IF NOT PRKMSTR-OK
002120         MOVE "Y" TO WS-FALLBACK-SW
002130         MOVE "** PRKMSTR WON'T OPEN -- FALLING BACK TO"
002140             TO ABEND-REASON
002150         WRITE SYSOUT-REC FROM ABEND-REC.
002160 000-EXIT.
002170     EXIT.
002180
002190 200-INIT-SLOT-TABLE.
002200****** BUILDS ALL 20 SLOTS UNOCCUPIED.  IF THE FALLBACK SWITCH
002210****** ENDS UP SET, THE TABLE NEVER GETS TOUCHED AGAIN AND THE
002220****** OUTPUT PASS BELOW REPORTS EVERY SLOT AS AVAILABLE.
002230     MOVE WS-SLOT-IDX TO SLOT-NUMBER(WS-SLOT-IDX).
002240     MOVE "N" TO OCCUPIED-FLAG(WS-SLOT-IDX).
002250     MOVE SPACES TO LICENSE-PLATE(WS-SLOT-IDX)
002260                    VEHICLE-TYPE(WS-SLOT-IDX).
002270     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-SLOT-IDX).
002280 200-EXIT.
002290     EXIT.
002300
002310 220-SCAN-MASTER.
002320****** SEQUENTIAL PASS OVER PRKMSTR IN KEY (RECORD-ID) ORDER.
002330****** EVERY OPEN ROW RESYNCHRONIZES ITS SLOT'S CACHE ROW,
002340****** EXCEPT THE SECOND AND LATER OPEN ROW FOUND FOR THE SAME
002350****** SLOT -- SEE TICKET #91-048 IN THE HISTORY ABOVE.
002360     READ PRKMSTR-FILE NEXT RECORD INTO PARKING-RECORD
002370         AT END
002380             MOVE "N" TO MORE-MSTR-SW
002390             GO TO 220-EXIT
002400     END-READ.
002410     ADD 1 TO RECORDS-READ.
002420
002430     IF PS-STILL-PARKED
002440         MOVE SLOT-NUMBER OF PARKING-RECORD TO WS-CACHE-IDX
002450         IF SLOT-OCCUPIED(WS-CACHE-IDX)
002460             ADD 1 TO DUPLICATE-OPENS-IGNORED
002470         ELSE
002480             PERFORM 225-CACHE-OPEN-RECORD THRU 225-EXIT
002490             ADD 1 TO OPEN-RECORDS-FOUND.
002500 220-EXIT.
002510     EXIT.
002520
002530 225-CACHE-OPEN-RECORD.
002540     MOVE "Y" TO OCCUPIED-FLAG(WS-CACHE-IDX).
002550     MOVE LICENSE-PLATE OF PARKING-RECORD
002560                              TO LICENSE-PLATE(WS-CACHE-IDX).
002570     MOVE VEHICLE-TYPE OF PARKING-RECORD
002580                              TO VEHICLE-TYPE(WS-CACHE-IDX).
002590     MOVE RECORD-ID OF PARKING-RECORD
002600                              TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
002610 225-EXIT.
002620     EXIT.
002630
002640 300-BUILD-SLOT-OUT-ROW.
002650     MOVE SPACES TO WS-SLOT-OUT-REC.
002660     MOVE SLOT-NUMBER(WS-SLOT-IDX) TO SD-SLOT-NUMBER.
002670     MOVE 0120                     TO SD-ALLOWED-MINUTES.   102204DB
002680
002690     IF SLOT-OCCUPIED(WS-SLOT-IDX)
002700         MOVE "Y" TO SD-OCCUPIED-FLAG
002710         MOVE LICENSE-PLATE(WS-SLOT-IDX) TO SD-LICENSE-PLATE
002720         MOVE VEHICLE-TYPE(WS-SLOT-IDX)  TO SD-VEHICLE-TYPE
002730         PERFORM 310-CALC-OPEN-DURATION THRU 310-EXIT
002740     ELSE
002750         MOVE "N" TO SD-OCCUPIED-FLAG
002760         MOVE ZERO TO SD-DURATION-MINUTES.
002770
002780     WRITE SLOT-OUT-REC FROM WS-SLOT-OUT-REC.
002790 300-EXIT.
002800     EXIT.
002810
002820 310-CALC-OPEN-DURATION.
002830****** REREADS THE OPEN PRKMSTR ROW FOR ITS ENTRY-DATE/TIME AND
002840****** CALLS THE SHARED ELAPSED-MINUTES ROUTINE AGAINST THE
002850****** CURRENT DATE/TIME -- SKIPPED ENTIRELY WHEN THE FALLBACK
002860****** SWITCH IS SET, SINCE NO SLOT EVER SHOWS OCCUPIED THEN.
002870     MOVE PT-OPEN-RECORD-ID(WS-SLOT-IDX) TO FD-RECORD-ID.
002880     READ PRKMSTR-FILE INTO PARKING-RECORD
002890         INVALID KEY
002900             MOVE ZERO TO SD-DURATION-MINUTES
002910             GO TO 310-EXIT
002920     END-READ.
002930
002940     MOVE ENTRY-DATE OF PARKING-RECORD TO MD-ENTRY-DATE
002950                                           SD-ENTRY-DATE.
002960     MOVE ENTRY-TIME OF PARKING-RECORD TO MD-ENTRY-TIME
002970                                           SD-ENTRY-TIME.
002980     MOVE WS-CURRENT-DATE               TO MD-EXIT-DATE.
002990     MOVE WS-CURRENT-TIME               TO MD-EXIT-TIME.
003000     CALL "MINSDIF" USING MINSDIF-PARMS.
003010     MOVE MD-DURATION-MINUTES TO SD-DURATION-MINUTES.
003020 310-EXIT.
003030     EXIT.
003040
003050 700-CLOSE-FILES.
003060     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003070     CLOSE PRKSLOUT, SYSOUT.
003080     IF NOT WS-USE-FALLBACK
003090         CLOSE PRKMSTR-FILE.
003100 700-EXIT.
003110     EXIT.
003120
003130 900-CLEANUP.
003140     MOVE "900-CLEANUP" TO PARA-NAME.
003150     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003160
003170     DISPLAY "** PRKMSTR RECORDS READ **".
003180     DISPLAY RECORDS-READ.
003190     DISPLAY "** SLOTS SHOWN OCCUPIED **".
003200     DISPLAY OPEN-RECORDS-FOUND.
003210     DISPLAY "** DUPLICATE OPEN ROWS IGNORED **".
003220     DISPLAY DUPLICATE-OPENS-IGNORED.
003230
003240     DISPLAY "******** NORMAL END OF JOB PRKSRCH ********".
003250 900-EXIT.
003260     EXIT.
003270
003280 1000-ABEND-RTN.
003290     WRITE SYSOUT-REC FROM ABEND-REC.
003300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003310     DISPLAY "*** ABNORMAL END OF JOB- PRKSRCH ***" UPON CONSOLE.
003320     DIVIDE ZERO-VAL INTO ONE-VAL.
