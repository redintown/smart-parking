000010******************************************************************
000020*    PRKCHRG  --  PARKING-CHARGE RATE FILE RECORD (ONE PER TYPE)*
000030*                                                                *
000040*    SMALL SEQUENTIAL FILE, LOADED ONCE AT PROGRAM START BY     *
000050*    PRKBCST INTO THE PARKING-CHARGE-TABLE WORKING-STORAGE      *
000060*    TABLE (SEE PRKCHTB) AND SEARCHED BY VEHICLE-TYPE.          *
000070*    INACTIVE ROWS (ACTIVE-FLAG = "N") ARE LOADED BUT MUST BE   *
000080*    SKIPPED BY THE SEARCH -- SEE PRKBCST FOR THE FALLBACK      *
000090*    RATES USED WHEN A TYPE IS MISSING OR INACTIVE.             *
000100*                                                                *
000110*    MAINTENANCE HISTORY                                        *
000120*    ---------------------------------------------------------  *
000130*    01/14/91  TDQ  ORIGINAL RATE FILE, FOUR TYPES.             *
000140*    11/05/93  MLK  ADDED ACTIVE-FLAG SO A RATE CAN BE RETIRED  *
000150*                   WITHOUT DELETING THE HISTORY ROW.            *
000160*    08/19/98  SGP  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE.Y2K*
000170*    04/03/01  SGP  SPLIT THE WORKING-STORAGE TABLE OUT TO ITS  *
000180*                   OWN COPYBOOK (PRKCHTB) WHEN PC-MAX-ROWS WAS *
000190*                   RAISED FROM 10 TO 50 -- KEEPS THE FD RECORD *
000200*                   OUT OF WORKING-STORAGE COPY POINTS.          *
000210*    11/09/04  DAB  REPACKED PC-HOURLY-RATE COMP-3 TO MATCH THE  *
000220*                   SHOP'S MONEY-FIELD STANDARD; GREW FILLER TO  *
000230*                   HOLD THE 38-BYTE RECORD LENGTH.              *
000240******************************************************************
000250 01  PARKING-CHARGE-FILE-REC.
000260     05  PC-VEHICLE-TYPE                PIC X(10).
000270     05  PC-HOURLY-RATE                 PIC 9(5)V99 COMP-3.
000280     05  PC-ACTIVE-FLAG                 PIC X(1).
000290         88  PC-RATE-ACTIVE                  VALUE "Y".
000300         88  PC-RATE-INACTIVE                 VALUE "N".
000310     05  FILLER                         PIC X(23).
