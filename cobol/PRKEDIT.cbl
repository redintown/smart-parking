000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PRKEDIT.
000030 AUTHOR. R G HALVERSEN.
000040 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000050 DATE-WRITTEN. 03/11/86.
000060 DATE-COMPILED. 03/11/86.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM EDITS A DAILY PARKING-LOT TRANSACTION
000130*          FILE PRODUCED BY THE GATEHOUSE TERMINALS -- ONE RECORD
000140*          PER PARK, EXIT, CHANGE-SLOT OR MARK-AVAILABLE REQUEST.
000150*
000160*          THE PROGRAM EDITS EACH RECORD AGAINST A NUMBER OF
000170*          CRITERIA, BALANCES FINAL RECORDS-READ VERSUS A TRAILER
000180*          REC, AND WRITES A "GOOD" TRANSACTION OUTPUT FILE FOR
000190*          PRKUPDT TO APPLY.
000200*
000210*    MAINTENANCE HISTORY                                        *
000220*    ---------------------------------------------------------  *
000230*    03/11/86  RGH  ORIGINAL EDIT PROGRAM FOR THE LOT-1 PILOT,   *
000240*                   PARK AND EXIT TRANSACTIONS ONLY.             *
000250*    09/02/87  RGH  ADDED FLOOR-NUMBER EDIT FOR THE GARAGE       *
000260*                   EXPANSION.                                   *
000270*    06/30/89  TDQ  WIDENED PT-LICENSE-PLATE EDIT TO ALLOW 15    *
000280*                   BYTES -- OUT OF STATE TAGS WERE REJECTING.   *
000290*    01/14/91  TDQ  ADDED VEHICLE-TYPE EDIT AGAINST THE KNOWN-   *
000300*                   TYPE LIST FOR THE NEW RATE LOOKUP.           *
000310*    11/05/93  MLK  ADDED CHNGSLOT AND MRKAVAIL TRANSACTION      *
000320*                   CODES PER LOT OPERATIONS REQUEST #93-114.    *
000330*    02/27/96  MLK  DROPPED THE OLD YY-ONLY DATE EDIT, TRAN DATES*
000340*                   ARE CCYYMMDD FROM THE GATEHOUSE NOW.         *
000350*    08/19/98  SGP  Y2K REVIEW -- TRAN-ENTRY-DATE/TRAN-EXIT-DATE *
000360*                   ALREADY CCYYMMDD, NO WINDOWING CODE FOUND. Y2K
000370*    04/03/01  SGP  ADDED THE SLOT-RANGE EDIT (1-20) FOR ALL     *
000380*                   FOUR TRANSACTION CODES PER TICKET #01-0233.  *
000390*    10/22/04  DAB  CASE-FOLDS VEHICLE-TYPE TO UPPER BEFORE THE  *
000400*                   KNOWN-TYPE EDIT SO LOWER-CASE GATEHOUSE      *
000410*                   ENTRIES NO LONGER REJECT.                    *
000420******************************************************************
000430
000440         INPUT FILE              -   LOT01.PRKDATA
000450
000460         VSAM MASTER FILE        -   LOT01.PRKMSTR
000470
000480         INPUT ERROR FILE        -   LOT01.PRKTERR
000490
000500         OUTPUT FILE PRODUCED    -   LOT01.PRKEDIT
000510
000520         DUMP FILE               -   SYSOUT
000530
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SYSOUT
000620     ASSIGN TO UT-S-SYSOUT
000630       ORGANIZATION IS SEQUENTIAL.
000640
000650     SELECT PRKDATA
000660     ASSIGN TO UT-S-PRKDATA
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS OFCODE.
000690
000700     SELECT PRKEDITF
000710     ASSIGN TO UT-S-PRKEDITF
000720       ACCESS MODE IS SEQUENTIAL
000730       FILE STATUS IS OFCODE.
000740
000750     SELECT PRKTERR
000760     ASSIGN TO UT-S-PRKTERR
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS OFCODE.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  SYSOUT
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 130 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS SYSOUT-REC.
000880 01  SYSOUT-REC  PIC X(130).
000890
000900****** THIS FILE IS PASSED IN FROM THE GATEHOUSE DATA-COLLECTION
000910****** TERMINALS.  IT CONSISTS OF ALL PARK/EXIT/CHNGSLOT/MRKAVAIL
000920****** REQUESTS ENTERED SINCE THE PRIOR RUN, PLUS ONE TRAILER REC.
000930****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND.
000940 FD  PRKDATA
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 120 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS PRKTRAN-REC-DATA.
001000 01  PRKTRAN-REC-DATA PIC X(120).
001010
001020****** THIS FILE IS WRITTEN FOR ALL TRANSACTIONS THAT PASS
001030****** THE PROGRAM'S EDIT ROUTINES.
001040****** THE TRAILER RECORD CARRIES THE RECORD COUNT ON TO PRKUPDT.
001050 FD  PRKEDITF
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     BLOCK CONTAINS 0 RECORDS
001090     RECORD CONTAINS 120 CHARACTERS
001100     DATA RECORD IS PRKTRAN-REC-EDIT.
001110 01  PRKTRAN-REC-EDIT PIC X(120).
001120
001130 FD  PRKTERR
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 170 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS PRKTRAN-REC-ERR.
001190 01  PRKTRAN-REC-ERR.
001200     05  ERR-MSG                     PIC X(40).
001210     05  REST-OF-REC                 PIC X(120).
001220     05  FILLER                      PIC X(10).
001230
001240** QSAM FILE
001250 WORKING-STORAGE SECTION.
001260
001270 01  FILE-STATUS-CODES.
001280     05  OFCODE                  PIC X(2).
001290         88 CODE-WRITE    VALUE SPACES.
001300
001310****** GATEHOUSE TRANSACTION LAYOUT -- SHARED WITH PRKUPDT.
001320 COPY PRKTRAN.
001330
001340 01  WS-TRAILER-REC.
001350     05  FILLER                  PIC X(1).
001360     05  IN-RECORD-COUNT         PIC 9(9).
001370     05  FILLER                  PIC X(110).
001380
001390 01  WS-SLOT-RANGE-BOUNDS.
001400     10  PS-LOW-SLOT                PIC 9(4) VALUE 0001.
001410     10  PS-HIGH-SLOT               PIC 9(4) VALUE 0020.
001420
001430 COPY PRKABND.
001440** QSAM FILE
001450
001460 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001470     05 RECORDS-WRITTEN          PIC 9(7) COMP.
001480     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
001490     05 RECORDS-READ             PIC 9(9) COMP.
001500
001510 01  FLAGS-AND-SWITCHES.
001520     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
001530         88 NO-MORE-DATA VALUE "N".
001540     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
001550         88 RECORD-ERROR-FOUND VALUE "Y".
001560         88 VALID-RECORD  VALUE "N".
001570
001580 77  WS-DATE                     PIC 9(6).
001590 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
001600 77  ONE-VAL                     PIC 9(1) VALUE 1.
001610 01  WS-LOWER-ALPHABET           PIC X(26)
001620         VALUE "abcdefghijklmnopqrstuvwxyz".
001630 01  WS-UPPER-ALPHABET           PIC X(26)
001640         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001650
001660 PROCEDURE DIVISION.
001670     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001680     PERFORM 100-MAINLINE THRU 100-EXIT
001690             UNTIL NO-MORE-DATA OR
001700******* BALANCING LOGIC PUT IN BY MLK 11/05/93
001710             TRAN-TRAILER-REC.
001720     PERFORM 999-CLEANUP THRU 999-EXIT.
001730     GOBACK.
001740
001750 000-HOUSEKEEPING.
001760     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001770     DISPLAY "******** BEGIN JOB PRKEDIT ********".
001780     ACCEPT  WS-DATE FROM DATE.
001790     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
001800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001810     PERFORM 900-READ-PRKDATA THRU 900-EXIT.
001820     IF NO-MORE-DATA
001830         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
001840         GO TO 1000-ABEND-RTN.
001850 000-EXIT.
001860     EXIT.
001870
001880 100-MAINLINE.
001890     MOVE "100-MAINLINE" TO PARA-NAME.
001900     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
001910
001920     IF RECORD-ERROR-FOUND
001930         ADD +1 TO RECORDS-IN-ERROR
001940         PERFORM 710-WRITE-PRKTERR THRU 710-EXIT
001950     ELSE
001960         ADD +1 TO RECORDS-WRITTEN
001970         PERFORM 700-WRITE-PRKEDIT THRU 700-EXIT.
001980     PERFORM 900-READ-PRKDATA THRU 900-EXIT.
001990 100-EXIT.
002000     EXIT.
002010
002020 300-FIELD-EDITS.
002030     MOVE "N" TO ERROR-FOUND-SW.
002040     MOVE "300-FIELD-EDITS" TO PARA-NAME.
002050******** TRANSACTION-CODE EDIT
002060     IF NOT TRAN-KNOWN-CODE
002070        MOVE "*** UNKNOWN TRANSACTION CODE" TO ERR-MSG
002080        MOVE "Y" TO ERROR-FOUND-SW
002090        GO TO 300-EXIT.
002100
002110******** SLOT-NUMBER RANGE EDIT -- APPLIES TO ALL FOUR CODES
002120     IF TRAN-SLOT-NUMBER < PS-LOW-SLOT
002130     OR TRAN-SLOT-NUMBER > PS-HIGH-SLOT
002140        MOVE "*** SLOT NUMBER OUT OF RANGE 1-20" TO ERR-MSG
002150        MOVE "Y" TO ERROR-FOUND-SW
002160        GO TO 300-EXIT.
002170
002180******** CHNGSLOT ALSO CARRIES A DESTINATION SLOT NUMBER
002190     IF TRAN-IS-CHNGSLOT
002200        IF TRAN-NEW-SLOT-NUMBER < PS-LOW-SLOT
002210        OR TRAN-NEW-SLOT-NUMBER > PS-HIGH-SLOT
002220           MOVE "*** NEW SLOT NUMBER OUT OF RANGE 1-20" TO ERR-MSG
002230           MOVE "Y" TO ERROR-FOUND-SW
002240           GO TO 300-EXIT.
002250
002260******** PARK TRANSACTIONS CARRY THE VEHICLE AND ENTRY EDITS;
002270******** EXIT/CHNGSLOT/MRKAVAIL DO NOT ADD A NEW VEHICLE.
002280     IF TRAN-IS-PARK
002290        PERFORM 400-PARK-FIELD-EDITS THRU 400-EXIT.
002300
002310     IF VALID-RECORD AND TRAN-IS-PARK
002320        PERFORM 450-VEHICLE-TYPE-EDIT THRU 450-EXIT.
002330
002340 300-EXIT.
002350     EXIT.
002360
002370 400-PARK-FIELD-EDITS.
002380     MOVE "400-PARK-FIELD-EDITS" TO PARA-NAME.
002390     IF TRAN-LICENSE-PLATE = SPACES
002400        MOVE "*** BLANK LICENSE PLATE ON PARK" TO ERR-MSG
002410        MOVE "Y" TO ERROR-FOUND-SW
002420        GO TO 400-EXIT.
002430
002440     IF TRAN-VEHICLE-TYPE = SPACES
002450        MOVE "*** BLANK VEHICLE TYPE ON PARK" TO ERR-MSG
002460        MOVE "Y" TO ERROR-FOUND-SW
002470        GO TO 400-EXIT.
002480
002490     IF TRAN-FLOOR-NUMBER IS NOT NUMERIC
002500        MOVE "*** NON-NUMERIC FLOOR NUMBER" TO ERR-MSG
002510        MOVE "Y" TO ERROR-FOUND-SW
002520        GO TO 400-EXIT.
002530
002540******** SANITY-CHECK THE ENTRY-DATE MONTH VIA THE DATE-PARTS
002550******** REDEFINES -- CATCHES A GARBLED GATEHOUSE CLOCK FEED
002560******** BEFORE IT EVER REACHES PRKUPDT'S DURATION MATH.
002570     IF TRAN-ENTRY-MM < 01 OR TRAN-ENTRY-MM > 12
002580        MOVE "*** INVALID ENTRY-DATE MONTH" TO ERR-MSG
002590        MOVE "Y" TO ERROR-FOUND-SW
002600        GO TO 400-EXIT.
002610 400-EXIT.
002620     EXIT.
002630
002640 450-VEHICLE-TYPE-EDIT.
002650     MOVE "450-VEHICLE-TYPE-EDIT" TO PARA-NAME.
002660******** GATEHOUSE TERMINALS SEND MIXED CASE -- FOLD UPPER
002670******** BEFORE THE KNOWN-TYPE TEST, PER DAB 10/22/04.  THIS
002680******** COMPILER HAS NO FUNCTION UPPER-CASE VERB, SO THE
002690******** STANDARD INSPECT CONVERTING TABLE DOES THE FOLD.
002700     INSPECT TRAN-VEHICLE-TYPE                              102204DB
002710         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET. 102204DB
002720
002730     IF TRAN-VEHICLE-TYPE = "BIKE      "
002740     OR TRAN-VEHICLE-TYPE = "CAR       "
002750     OR TRAN-VEHICLE-TYPE = "MICROBUS  "
002760     OR TRAN-VEHICLE-TYPE = "TRUCK     "
002770         NEXT SENTENCE
002780     ELSE
002790         MOVE "*** UNRECOGNIZED VEHICLE TYPE" TO ERR-MSG
002800         MOVE "Y" TO ERROR-FOUND-SW.
002810 450-EXIT.
002820     EXIT.
002830
002840 700-WRITE-PRKEDIT.
002850     WRITE PRKTRAN-REC-EDIT FROM PRKTRAN-REC.
002860 700-EXIT.
002870     EXIT.
002880
002890 710-WRITE-PRKTERR.
002900     MOVE PRKTRAN-REC TO REST-OF-REC.
002910     WRITE PRKTRAN-REC-ERR.
002920     ADD +1 TO RECORDS-IN-ERROR.
002930 710-EXIT.
002940     EXIT.
002950
002960 800-OPEN-FILES.
002970     MOVE "800-OPEN-FILES" TO PARA-NAME.
002980     OPEN INPUT PRKDATA.
002990     OPEN OUTPUT PRKEDITF, SYSOUT, PRKTERR.
003000 800-EXIT.
003010     EXIT.
003020
003030 850-CLOSE-FILES.
003040     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003050     CLOSE PRKDATA, PRKEDITF, SYSOUT, PRKTERR.
003060 850-EXIT.
003070     EXIT.
003080
003090 900-READ-PRKDATA.
003100     READ PRKDATA INTO PRKTRAN-REC
003110         AT END MOVE "N" TO MORE-DATA-SW
003120         GO TO 900-EXIT
003130     END-READ.
003140     MOVE "N" TO ERROR-FOUND-SW.
003150     ADD +1 TO RECORDS-READ.
003160 900-EXIT.
003170     EXIT.
003180
003190 999-CLEANUP.
003200     MOVE "999-CLEANUP" TO PARA-NAME.
003210     IF NOT TRAN-TRAILER-REC
003220         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003230         GO TO 1000-ABEND-RTN.
003240
003250     MOVE PRKTRAN-REC-DATA TO WS-TRAILER-REC.
003260     ADD +1 TO RECORDS-WRITTEN.
003270     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
003280         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
003290                               TO ABEND-REASON
003300         MOVE RECORDS-READ     TO ACTUAL-VAL
003310         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
003320         WRITE SYSOUT-REC FROM ABEND-REC
003330         DISPLAY "** RECORDS READ **"
003340         DISPLAY RECORDS-READ
003350         DISPLAY "** RECORDS IN EXPECTED **"
003360         DISPLAY  IN-RECORD-COUNT
003370         GO TO 1000-ABEND-RTN.
003380
003390     MOVE "T" TO TRAN-TYPE.
003400     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
003410     WRITE PRKTRAN-REC-EDIT FROM WS-TRAILER-REC.
003420
003430     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003440
003450     DISPLAY "** RECORDS READ **".
003460     DISPLAY RECORDS-READ.
003470     DISPLAY "** RECORDS WRITTEN **".
003480     DISPLAY  RECORDS-WRITTEN.
003490     DISPLAY "** ERROR RECORDS FOUND **".
003500     DISPLAY  RECORDS-IN-ERROR.
003510
003520     DISPLAY "******** NORMAL END OF JOB PRKEDIT ********".
003530 999-EXIT.
003540     EXIT.
003550
003560 1000-ABEND-RTN.
003570     WRITE SYSOUT-REC FROM ABEND-REC.
003580     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003590     DISPLAY "*** ABNORMAL END OF JOB- PRKEDIT ***" UPON CONSOLE.
003600     DIVIDE ZERO-VAL INTO ONE-VAL.
