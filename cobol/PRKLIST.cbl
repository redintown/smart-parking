000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*REMARKS.
000040*    PRKLIST -- LOT OPERATIONS REPORTING DRIVER.  PRODUCES THE
000050*    OVERNIGHT DASHBOARD SUMMARY AND THE VEHICLE HISTORY REPORT
000060*    FOR THE FRONT OFFICE, PLUS TWO SMALL COUNTER EXTRACTS
000070*    (ONE-SLOT DETAIL, ONE-SLOT HISTORY) READ BY THE COUNTER
000080*    TERMINALS.
000090*    ONE CONTROL RECORD ON PRKPARM SELECTS THE SLOT FOR THE
000100*    DETAIL EXTRACT AND THE FILTERS FOR BOTH HISTORY EXTRACTS.
000110*
000120*    THE DASHBOARD FIGURES AND THE SLOT-DETAIL PREVIEW ARE BUILT
000130*    FROM A FRESH SEQUENTIAL PASS OF PRKMSTR -- SAME AS PRKSRCH,
000140*    THE PARKING-SLOT CACHE IS NEVER TRUSTED ON ITS OWN.  THE TWO
000150*    HISTORY EXTRACTS READ PRKHIST, A CLOSED-RECORD EXTRACT SUP-
000160*    PLIED ALREADY SORTED DESCENDING BY EXIT-DATE/EXIT-TIME BY
000170*    THE SORT STEP AHEAD OF THIS ONE IN THE OVERNIGHT JCL -- THIS
000180*    PROGRAM DOES NOT SORT, IT ONLY FILTERS AND FORMATS.
000190*
000200*    MAINTENANCE HISTORY                                        *
000210*    ---------------------------------------------------------  *
000220*    09/02/87  RGH  ORIGINAL LISTING PROGRAM FOR THE GARAGE      *
000230*                   EXPANSION -- ONE REPORT, OCCUPANCY COUNTS.   *
000240*    06/30/89  TDQ  ADDED THE VEHICLE HISTORY REPORT AND THE     *
000250*                   PRKHIST SORTED-EXTRACT INPUT.                *
000260*    01/14/91  TDQ  ADDED TODAY-REVENUE TO THE DASHBOARD LINE    *
000270*                   USING THE NEW PRKBCST CHARGE FIGURES.        *
000280*    11/05/93  MLK  ADDED THE ONE-SLOT DETAIL EXTRACT (PRKSDET)  *
000290*                   FOR THE NEW COUNTER TERMINALS.               *
000300*    02/27/96  MLK  ADDED THE PER-SLOT HISTORY EXTRACT (PRKSHIST)*
000310*                   PER OPERATIONS TICKET #95-211.               *
000320*    08/19/98  SGP  Y2K REVIEW -- SWITCHED ACCEPT ... FROM DATE  *
000330*                   TO YYYYMMDD FORM THROUGHOUT.             Y2K *
000340*    04/03/01  SGP  SLOT-DETAIL PREVIEW NOW SHARES MINSDIF AND   *
000350*                   PRKBCST WITH THE EXIT PATH IN PRKUPDT.       *
000360*    06/18/03  DAB  ADDED THE OVERDUE-FLAG TO THE SLOT-DETAIL    *
000370*                   EXTRACT PER THE 24-HOUR OVERSTAY POLICY.     *
000380*    10/22/04  DAB  SPLIT THE SLOT-DETAIL AND SLOT-HISTORY SLOT  *
000390*                   NUMBERS ON PRKPARM SO THE COUNTER CAN ASK FOR*
000400*                   DETAIL ON ONE SLOT AND HISTORY ON ANOTHER.   *
000410*    11/09/04  DAB  VEHICLE HISTORY FILTER NOW FOLDS THE PRKPARM *
000420*                   VEHICLE-TYPE TO UPPERCASE BEFORE COMPARING --*
000430*                   COUNTER STAFF WERE KEYING LOWER CASE AND     *
000440*                   GETTING AN EMPTY REPORT.                    *
000450*    11/09/04  DAB  REPACKED ALL CHARGE/REVENUE FIELDS COMP-3 TO *
000460*                   MATCH THE SHOP'S MONEY-FIELD STANDARD.       *
000470******************************************************************
000480 PROGRAM-ID.  PRKLIST.
000490 AUTHOR. R G HALVERSEN.
000500 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000510 DATE-WRITTEN. 09/02/87.
000520 DATE-COMPILED. 09/02/87.
000530 SECURITY. NON-CONFIDENTIAL.
000540
000550         CONTROL FILE            -   LOT01.PRKPARM
000560
000570         VSAM MASTER FILE        -   LOT01.PRKMSTR
000580
000590         SORTED HISTORY EXTRACT  -   LOT01.PRKHIST (INPUT)
000600
000610         DASHBOARD REPORT        -   LOT01.PRKDASH
000620
000630         HISTORY REPORT          -   LOT01.PRKVHIST
000640
000650         SLOT DETAIL EXTRACT     -   LOT01.PRKSDET
000660
000670         SLOT HISTORY EXTRACT    -   LOT01.PRKSHIST
000680
000690         DUMP FILE                -   SYSOUT
000700
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-390.
000750 OBJECT-COMPUTER. IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS NEXT-PAGE.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT SYSOUT
000810     ASSIGN TO UT-S-SYSOUT
000820       ORGANIZATION IS SEQUENTIAL.
000830
000840     SELECT PRKPARM
000850     ASSIGN TO UT-S-PRKPARM
000860       ACCESS MODE IS SEQUENTIAL
000870       FILE STATUS IS WS-PARM-STATUS.
000880
000890     SELECT PRKHIST-FILE
000900     ASSIGN TO UT-S-PRKHIST
000910       ACCESS MODE IS SEQUENTIAL
000920       FILE STATUS IS WS-HIST-STATUS.
000930
000940     SELECT PRKDASH
000950     ASSIGN TO UT-S-PRKDASH
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS WS-DASH-STATUS.
000980
000990     SELECT PRKVHIST
001000     ASSIGN TO UT-S-PRKVHIST
001010       ACCESS MODE IS SEQUENTIAL
001020       FILE STATUS IS WS-VHIST-STATUS.
001030
001040     SELECT PRKSDET
001050     ASSIGN TO UT-S-PRKSDET
001060       ACCESS MODE IS SEQUENTIAL
001070       FILE STATUS IS WS-SDET-STATUS.
001080
001090     SELECT PRKSHIST
001100     ASSIGN TO UT-S-PRKSHIST
001110       ACCESS MODE IS SEQUENTIAL
001120       FILE STATUS IS WS-SHIST-STATUS.
001130
001140     SELECT PRKMSTR-FILE
001150            ASSIGN       TO PRKMSTR
001160            ORGANIZATION IS INDEXED
001170            ACCESS MODE  IS DYNAMIC
001180            RECORD KEY   IS FD-RECORD-ID
001190            FILE STATUS  IS PRKMSTR-STATUS.
001200
001210 DATA DIVISION.
001220 FILE SECTION.
001230 FD  SYSOUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 130 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS SYSOUT-REC.
001290 01  SYSOUT-REC  PIC X(130).
001300
001310****** ONE CONTROL RECORD PER RUN -- SELECTS THE SLOT FOR THE
001320****** DETAIL EXTRACT AND THE FILTERS FOR BOTH HISTORY EXTRACTS.
001330 FD  PRKPARM
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 60 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS PRKPARM-REC.
001390 01  PRKPARM-REC  PIC X(60).
001400
001410****** CLOSED PARKING-RECORD ROWS, ONE PER VEHICLE STAY, SUPPLIED
001420****** ALREADY SORTED DESCENDING BY EXIT-DATE/EXIT-TIME BY THE
001430****** SORT STEP AHEAD OF THIS ONE -- THIS PROGRAM DOES NOT SORT.
001440 FD  PRKHIST-FILE
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 120 CHARACTERS
001480     BLOCK CONTAINS 0 RECORDS
001490     DATA RECORD IS PRKHIST-REC.
001500 01  PRKHIST-REC  PIC X(120).
001510
001520 FD  PRKDASH
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 132 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS PRKDASH-REC.
001580 01  PRKDASH-REC  PIC X(132).
001590
001600 FD  PRKVHIST
001610     RECORDING MODE IS F
001620     LABEL RECORDS ARE STANDARD
001630     RECORD CONTAINS 132 CHARACTERS
001640     BLOCK CONTAINS 0 RECORDS
001650     DATA RECORD IS PRKVHIST-REC.
001660 01  PRKVHIST-REC  PIC X(132).
001670
001680****** WRITTEN ONLY WHEN PP-DETAIL-SLOT-NUMBER IS NON-ZERO -- NO
001690****** ROW AT ALL IF THE COUNTER DIDN'T ASK FOR A SLOT DETAIL.
001700 FD  PRKSDET
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 60 CHARACTERS
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS PRKSDET-REC.
001760 01  PRKSDET-REC  PIC X(60).
001770
001780****** UP TO PP-SLOTHIST-LIMIT ROWS FOR THE ONE SLOT ASKED FOR.
001790 FD  PRKSHIST
001800     RECORDING MODE IS F
001810     LABEL RECORDS ARE STANDARD
001820     RECORD CONTAINS 100 CHARACTERS
001830     BLOCK CONTAINS 0 RECORDS
001840     DATA RECORD IS PRKSHIST-REC.
001850 01  PRKSHIST-REC  PIC X(100).
001860
001870****** VSAM MASTER, ONE ROW PER VEHICLE STAY, KEYED BY RECORD-ID.
001880****** ONLY THE KEY IS NAMED HERE -- THE FULL LAYOUT IS CARRIED IN
001890****** WORKING-STORAGE (SEE PRKREC) AND MOVED IN WHOLE.
001900 FD  PRKMSTR-FILE
001910     LABEL RECORDS ARE STANDARD
001920     RECORD CONTAINS 147 CHARACTERS
001930     DATA RECORD IS PRKMSTR-FILE-REC.
001940 01  PRKMSTR-FILE-REC.
001950     05  FD-RECORD-ID           PIC 9(9).
001960     05  FILLER                 PIC X(138).
001970
001980 WORKING-STORAGE SECTION.
001990
002000 01  FILE-STATUS-CODES.
002010     05  WS-PARM-STATUS          PIC X(2).
002020         88  WS-PARM-OK              VALUE "00".
002030         88  WS-PARM-EOF             VALUE "10".
002040     05  WS-HIST-STATUS          PIC X(2).
002050         88  WS-HIST-OK              VALUE "00".
002060         88  WS-HIST-EOF             VALUE "10".
002070     05  WS-DASH-STATUS          PIC X(2).
002080         88  WS-DASH-OK              VALUE "00".
002090     05  WS-VHIST-STATUS         PIC X(2).
002100         88  WS-VHIST-OK             VALUE "00".
002110     05  WS-SDET-STATUS          PIC X(2).
002120         88  WS-SDET-OK              VALUE "00".
002130     05  WS-SHIST-STATUS         PIC X(2).
002140         88  WS-SHIST-OK             VALUE "00".
002150     05  PRKMSTR-STATUS          PIC X(2).
002160         88  PRKMSTR-OK              VALUE "00".
002170         88  PRKMSTR-EOF             VALUE "10".
002180     05  FILLER                  PIC X(01).
002190
002200** VSAM FILE
002210 COPY PRKREC.
002220
002230 COPY PRKSLOT.
002240
002250 COPY PRKABND.
002260
002270****** ONE CONTROL RECORD, LAID OUT OVER PRKPARM-REC.
002280 01  WS-PRKPARM-CONTROL.
002290     05  PP-DETAIL-SLOT-NUMBER      PIC 9(4).
002300     05  PP-HIST-START-DATE         PIC 9(8).
002310     05  PP-HIST-END-DATE           PIC 9(8).
002320     05  PP-HIST-VEHICLE-TYPE       PIC X(10).
002330     05  PP-HIST-SLOT-NUMBER        PIC 9(4).
002340     05  PP-SLOTHIST-SLOT-NUMBER    PIC 9(4).
002350     05  PP-SLOTHIST-LIMIT          PIC 9(4).
002360     05  FILLER                     PIC X(18).
002370
002380****** CLOSED-RECORD HISTORY EXTRACT ROW, ONE PER STAY, TRAILER
002390****** DISTINGUISHED BY PH-RECORD-TYPE LIKE EVERY OTHER FILE IN
002400****** THIS SYSTEM.
002410 01  WS-PRKHIST-ROW.
002420     05  PH-RECORD-TYPE             PIC X(1).
002430         88  PH-DETAIL-ROW              VALUE "D".
002440         88  PH-TRAILER-ROW             VALUE "T".
002450     05  PH-RECORD-ID               PIC 9(9).
002460     05  PH-VEHICLE-TYPE            PIC X(10).
002470     05  PH-LICENSE-PLATE           PIC X(15).
002480     05  PH-SLOT-NUMBER             PIC 9(4).
002490     05  PH-ENTRY-DATE              PIC 9(8).
002500     05  PH-ENTRY-TIME              PIC 9(6).
002510     05  PH-EXIT-DATE               PIC 9(8).
002520     05  PH-EXIT-TIME               PIC 9(6).
002530     05  PH-DURATION-MINUTES        PIC 9(7).
002540     05  PH-BILLABLE-HOURS          PIC 9(4).
002550     05  PH-CHARGE-AMOUNT           PIC S9(7)V99 COMP-3.
002560     05  FILLER                     PIC X(37).
002570 01  WS-HIST-TRAILER REDEFINES WS-PRKHIST-ROW.
002580     05  FILLER                     PIC X(1).
002590     05  IN-RECORD-COUNT            PIC 9(9).
002600     05  FILLER                     PIC X(110).
002610
002620****** DASHBOARD REPORT LINES -- PAGE HEADER, COLUMN HEADER, ONE
002630****** DETAIL LINE (THE FIGURES ARE FOR THE WHOLE LOT, NOT PER
002640****** SLOT, SO THERE IS NEVER MORE THAN ONE DETAIL LINE A RUN).
002650 01  WS-DASH-HDR-REC.
002660     05  FILLER                  PIC X(40) VALUE
002670         "LOT OPERATIONS - DAILY DASHBOARD SUMMARY".
002680     05  FILLER                  PIC X(10) VALUE SPACES.
002690     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
002700     05  HDR-DASH-DATE           PIC 9(8).
002710     05  FILLER                  PIC X(64) VALUE SPACES.
002720
002730 01  WS-DASH-COLM-HDR.
002740     05  FILLER PIC X(12) VALUE "TOTAL-SLOTS ".
002750     05  FILLER PIC X(12) VALUE "OCCUPIED    ".
002760     05  FILLER PIC X(12) VALUE "AVAILABLE   ".
002770     05  FILLER PIC X(16) VALUE "PARKED-TODAY    ".
002780     05  FILLER PIC X(16) VALUE "PARKED-NOW      ".
002790     05  FILLER PIC X(15) VALUE "TODAY-REVENUE  ".
002800     05  FILLER PIC X(49) VALUE SPACES.
002810
002820 01  WS-DASH-DETAIL-REC.
002830     05  DD-TOTAL-SLOTS-O        PIC ZZZ9.
002840     05  FILLER                  PIC X(8) VALUE SPACES.
002850     05  DD-OCCUPIED-SLOTS-O     PIC ZZZ9.
002860     05  FILLER                  PIC X(8) VALUE SPACES.
002870     05  DD-AVAILABLE-SLOTS-O    PIC ZZZ9.
002880     05  FILLER                  PIC X(9) VALUE SPACES.
002890     05  DD-PARKED-TODAY-O       PIC ZZZ9.
002900     05  FILLER                  PIC X(12) VALUE SPACES.
002910     05  DD-PARKED-NOW-O         PIC ZZZ9.
002920     05  FILLER                  PIC X(12) VALUE SPACES.
002930     05  DD-TODAY-REVENUE-O      PIC $$,$$9.99.
002940     05  FILLER                  PIC X(54) VALUE SPACES.
002950
002960****** VEHICLE HISTORY REPORT LINES -- SAME PAGE/COLUMN HEADER
002970****** PATTERN AS PATLIST, WS-LINES/WS-PAGES DRIVE THE BREAK.
002980 01  WS-VHIST-HDR-REC.
002990     05  FILLER                  PIC X(30) VALUE
003000         "LOT OPERATIONS - VEHICLE HISTORY REPORT".
003010     05  FILLER                  PIC X(10) VALUE SPACES.
003020     05  FILLER                  PIC X(6)  VALUE "PAGE ".
003030     05  HDR-VHIST-PAGE-O        PIC ZZZ9.
003040     05  FILLER                  PIC X(82) VALUE SPACES.
003050
003060 01  WS-VHIST-COLM-HDR.
003070     05  FILLER PIC X(6)  VALUE "SLOT  ".
003080     05  FILLER PIC X(12) VALUE "VEHICLE-TYPE".
003090     05  FILLER PIC X(17) VALUE "LICENSE-PLATE    ".
003100     05  FILLER PIC X(10) VALUE "ENTRY-DTE ".
003110     05  FILLER PIC X(8)  VALUE "ENTRY-T ".
003120     05  FILLER PIC X(10) VALUE "EXIT-DTE  ".
003130     05  FILLER PIC X(8)  VALUE "EXIT-T  ".
003140     05  FILLER PIC X(6)  VALUE "MINS  ".
003150     05  FILLER PIC X(5)  VALUE "HRS  ".
003160     05  FILLER PIC X(11) VALUE "CHARGE     ".
003170     05  FILLER PIC X(39) VALUE SPACES.
003180
003190 01  WS-VHIST-DETAIL-REC.
003200     05  VH-SLOT-O               PIC ZZZ9.
003210     05  FILLER                  PIC X(2)  VALUE SPACES.
003220     05  VH-VEHICLE-TYPE-O       PIC X(10).
003230     05  FILLER                  PIC X(2)  VALUE SPACES.
003240     05  VH-LICENSE-PLATE-O      PIC X(15).
003250     05  FILLER                  PIC X(2)  VALUE SPACES.
003260     05  VH-ENTRY-DATE-O         PIC 9(8).
003270     05  FILLER                  PIC X(2)  VALUE SPACES.
003280     05  VH-ENTRY-TIME-O         PIC 9(6).
003290     05  FILLER                  PIC X(2)  VALUE SPACES.
003300     05  VH-EXIT-DATE-O          PIC 9(8).
003310     05  FILLER                  PIC X(2)  VALUE SPACES.
003320     05  VH-EXIT-TIME-O          PIC 9(6).
003330     05  FILLER                  PIC X(2)  VALUE SPACES.
003340     05  VH-DURATION-O           PIC ZZZ9.
003350     05  FILLER                  PIC X(2)  VALUE SPACES.
003360     05  VH-HOURS-O              PIC ZZ9.
003370     05  FILLER                  PIC X(2)  VALUE SPACES.
003380     05  VH-CHARGE-O             PIC $$,$$9.99.
003390     05  FILLER                  PIC X(41) VALUE SPACES.
003400
003410 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
003420
003430****** ONE-SLOT DETAIL EXTRACT, LAID OVER PRKSDET-REC.
003440 01  WS-SLOT-DETAIL.
003450     05  SDT-SLOT-NUMBER          PIC 9(4).
003460     05  SDT-OCCUPIED-FLAG        PIC X(1).
003470         88  SDT-SLOT-OCCUPIED        VALUE "Y".
003480     05  SDT-LICENSE-PLATE        PIC X(15).
003490     05  SDT-VEHICLE-TYPE         PIC X(10).
003500     05  SDT-DURATION-MINUTES     PIC 9(7).
003510     05  SDT-BILLABLE-HOURS       PIC 9(4).
003520     05  SDT-CURRENT-CHARGE       PIC S9(7)V99 COMP-3.
003530     05  SDT-OVERDUE-FLAG         PIC X(1).                 061803DB
003540         88  SDT-IS-OVERDUE           VALUE "Y".
003550     05  FILLER                   PIC X(13).
003560
003570****** ONE-SLOT HISTORY EXTRACT ROW, LAID OVER PRKSHIST-REC.
003580 01  WS-SLOT-HIST-ROW.
003590     05  SH-SLOT-NUMBER           PIC 9(4).
003600     05  SH-LICENSE-PLATE         PIC X(15).
003610     05  SH-VEHICLE-TYPE          PIC X(10).
003620     05  SH-ENTRY-DATE            PIC 9(8).
003630     05  SH-ENTRY-TIME            PIC 9(6).
003640     05  SH-EXIT-DATE             PIC 9(8).
003650     05  SH-EXIT-TIME             PIC 9(6).
003660     05  SH-DURATION-MINUTES      PIC 9(7).
003670     05  SH-BILLABLE-HOURS        PIC 9(4).
003680     05  SH-CHARGE-AMOUNT         PIC S9(7)V99 COMP-3.
003690     05  FILLER                   PIC X(27).
003700
003710 01  MINSDIF-PARMS.
003720     05  MD-ENTRY-DATE            PIC 9(8).
003730     05  MD-ENTRY-TIME            PIC 9(6).
003740     05  MD-EXIT-DATE             PIC 9(8).
003750     05  MD-EXIT-TIME             PIC 9(6).
003760     05  MD-DURATION-MINUTES      PIC 9(7).
003770     05  FILLER                   PIC X(05).
003780
003790 01  PRKBCST-PARMS.
003800     05  PB-VEHICLE-TYPE          PIC X(10).
003810     05  PB-DURATION-MINUTES      PIC 9(7).
003820     05  PB-BILLABLE-HOURS        PIC 9(4).
003830     05  PB-HOURLY-RATE-USED      PIC 9(5)V99 COMP-3.
003840     05  PB-CHARGE-AMOUNT         PIC S9(7)V99 COMP-3.
003850     05  FILLER                   PIC X(05).
003860
003870 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003880     05  RECORDS-READ             PIC 9(9) COMP.
003890     05  HIST-RECORDS-READ        PIC 9(9) COMP.
003900     05  HIST-RECORD-COUNT        PIC 9(9) COMP.
003910     05  VHIST-LINES-WRITTEN      PIC 9(9) COMP.
003920     05  SLOTHIST-ROWS-WRITTEN    PIC 9(4) COMP.
003930     05  TOTAL-SLOTS              PIC 9(4) COMP.
003940     05  OCCUPIED-SLOTS           PIC 9(4) COMP.
003950     05  AVAILABLE-SLOTS          PIC 9(4) COMP.
003960     05  VEHICLES-PARKED-TODAY    PIC 9(4) COMP.
003970     05  CURRENTLY-PARKED         PIC 9(4) COMP.
003980     05  TODAY-REVENUE            PIC S9(7)V99 COMP-3.
003990     05  WS-CACHE-IDX             PIC 9(4) COMP.
004000     05  WS-SLOT-IDX              PIC 9(4) COMP.
004010     05  WS-LINES                 PIC 9(4) COMP VALUE 99.
004020     05  WS-PAGES                 PIC 9(4) COMP VALUE ZERO.
004030     05  FILLER                   PIC X(01).
004040
004050 01  WS-WORK-FIELDS.
004060     05  WS-TIME-RAW              PIC 9(8).
004070     05  FILLER                   PIC X(01).
004080
004090 01  WS-CURRENT-DATE-TIME.
004100     05  WS-CURRENT-DATE          PIC 9(8).
004110     05  WS-CURRENT-TIME          PIC 9(6).
004120     05  FILLER                   PIC X(01).
004130
004140 01  FLAGS-AND-SWITCHES.
004150     05  MORE-MSTR-SW             PIC X(01) VALUE "Y".
004160         88  NO-MORE-MSTR             VALUE "N".
004170     05  MORE-HIST-SW             PIC X(01) VALUE "Y".
004180         88  NO-MORE-HIST              VALUE "N".
004190     05  WS-FALLBACK-SW           PIC X(01) VALUE "N".
004200         88  WS-USE-FALLBACK          VALUE "Y".            040301SP
004210     05  FILLER                   PIC X(01).
004220
004230 77  ZERO-VAL                     PIC 9(1) VALUE ZERO.
004240 77  ONE-VAL                      PIC 9(1) VALUE 1.
004250 01  WS-LOWER-ALPHABET            PIC X(26)
004260         VALUE "abcdefghijklmnopqrstuvwxyz".
004270 01  WS-UPPER-ALPHABET            PIC X(26)
004280         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004290
004300 PROCEDURE DIVISION.
004310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004320
004330     IF NOT WS-USE-FALLBACK
004340         PERFORM 200-SCAN-MASTER THRU 200-EXIT
004350                 UNTIL NO-MORE-MSTR.
004360
004370     PERFORM 300-WRITE-DASHBOARD-REPORT THRU 300-EXIT.
004380     PERFORM 400-PROCESS-SLOT-DETAIL THRU 400-EXIT.
004390     PERFORM 500-PROCESS-HISTORY THRU 500-EXIT
004400             UNTIL NO-MORE-HIST.
004410
004420     PERFORM 900-CLEANUP THRU 900-EXIT.
004430     GOBACK.
004440
004450 000-HOUSEKEEPING.
004460     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004470     DISPLAY "******** BEGIN JOB PRKLIST ********".
004480     ACCEPT  WS-CURRENT-DATE FROM DATE YYYYMMDD.
004490     ACCEPT  WS-TIME-RAW     FROM TIME.
004500     MOVE WS-TIME-RAW(1:6)   TO WS-CURRENT-TIME.
004510     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004520     MOVE 20      TO TOTAL-SLOTS.
004530     MOVE 99      TO WS-LINES.
004540
004550     PERFORM 210-INIT-SLOT-TABLE THRU 210-EXIT
004560             VARYING WS-SLOT-IDX FROM 1 BY 1
004570             UNTIL WS-SLOT-IDX > 20.
004580
004590     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004600
004610     READ PRKPARM INTO WS-PRKPARM-CONTROL
004620         AT END
004630             INITIALIZE WS-PRKPARM-CONTROL
004640     END-READ.
004650 000-EXIT.
004660     EXIT.
004670
004680 210-INIT-SLOT-TABLE.
004690     MOVE WS-SLOT-IDX TO SLOT-NUMBER(WS-SLOT-IDX).
004700     MOVE "N" TO OCCUPIED-FLAG(WS-SLOT-IDX).
004710     MOVE SPACES TO LICENSE-PLATE(WS-SLOT-IDX)
004720                    VEHICLE-TYPE(WS-SLOT-IDX).
004730     MOVE ZERO TO PT-OPEN-RECORD-ID(WS-SLOT-IDX).
004740 210-EXIT.
004750     EXIT.
004760
004770 200-SCAN-MASTER.
004780****** ONE PASS OVER PRKMSTR BUILDS BOTH THE DASHBOARD TOTALS
004790****** AND THE PARKING-SLOT CACHE USED BY THE SLOT-DETAIL PATH
004800****** BELOW -- SAME SHAPE AS PRKSRCH'S 220-SCAN-MASTER.
004810     READ PRKMSTR-FILE NEXT RECORD INTO PARKING-RECORD
004820         AT END
004830             MOVE "N" TO MORE-MSTR-SW
004840             GO TO 200-EXIT
004850     END-READ.
004860     ADD 1 TO RECORDS-READ.
004870
004880     IF PS-STILL-PARKED
004890         ADD 1 TO CURRENTLY-PARKED
004900         MOVE SLOT-NUMBER OF PARKING-RECORD TO WS-CACHE-IDX
004910         IF NOT SLOT-OCCUPIED(WS-CACHE-IDX)
004920             PERFORM 220-CACHE-OPEN-ROW THRU 220-EXIT
004930             ADD 1 TO OCCUPIED-SLOTS
004940         IF ENTRY-DATE OF PARKING-RECORD = WS-CURRENT-DATE
004950             ADD 1 TO VEHICLES-PARKED-TODAY
004960     ELSE
004970         IF ENTRY-DATE OF PARKING-RECORD = WS-CURRENT-DATE
004980             ADD 1 TO VEHICLES-PARKED-TODAY
004990         IF EXIT-DATE OF PARKING-RECORD = WS-CURRENT-DATE
005000             ADD CHARGE-AMOUNT OF PARKING-RECORD
005010                 TO TODAY-REVENUE.
005020 200-EXIT.
005030     EXIT.
005040
005050 220-CACHE-OPEN-ROW.
005060     MOVE "Y" TO OCCUPIED-FLAG(WS-CACHE-IDX).
005070     MOVE LICENSE-PLATE OF PARKING-RECORD
005080                              TO LICENSE-PLATE(WS-CACHE-IDX).
005090     MOVE VEHICLE-TYPE OF PARKING-RECORD
005100                              TO VEHICLE-TYPE(WS-CACHE-IDX).
005110     MOVE RECORD-ID OF PARKING-RECORD
005120                              TO PT-OPEN-RECORD-ID(WS-CACHE-IDX).
005130 220-EXIT.
005140     EXIT.
005150
005160 300-WRITE-DASHBOARD-REPORT.
005170****** ONE DETAIL LINE FOR THE WHOLE LOT -- TODAY'S-WINDOW RULE
005180****** IS APPLIED ABOVE IN 200-SCAN-MASTER BY COMPARING THE
005190****** RECORD'S ENTRY-DATE / EXIT-DATE TO WS-CURRENT-DATE.
005200     SUBTRACT OCCUPIED-SLOTS FROM TOTAL-SLOTS
005210         GIVING AVAILABLE-SLOTS.
005220
005230     MOVE WS-CURRENT-DATE       TO HDR-DASH-DATE.
005240     WRITE PRKDASH-REC FROM WS-DASH-HDR-REC.
005250     WRITE PRKDASH-REC FROM WS-DASH-COLM-HDR.
005260
005270     MOVE TOTAL-SLOTS           TO DD-TOTAL-SLOTS-O.
005280     MOVE OCCUPIED-SLOTS        TO DD-OCCUPIED-SLOTS-O.
005290     MOVE AVAILABLE-SLOTS       TO DD-AVAILABLE-SLOTS-O.
005300     MOVE VEHICLES-PARKED-TODAY TO DD-PARKED-TODAY-O.
005310     MOVE CURRENTLY-PARKED      TO DD-PARKED-NOW-O.
005320     MOVE TODAY-REVENUE         TO DD-TODAY-REVENUE-O.
005330     WRITE PRKDASH-REC FROM WS-DASH-DETAIL-REC.
005340 300-EXIT.
005350     EXIT.
005360
005370 400-PROCESS-SLOT-DETAIL.
005380****** NO ROW WRITTEN AT ALL WHEN THE COUNTER DIDN'T ASK FOR A
005390****** SLOT -- PP-DETAIL-SLOT-NUMBER OF ZERO MEANS "SKIP".
005400     IF PP-DETAIL-SLOT-NUMBER = ZERO
005410         OR PP-DETAIL-SLOT-NUMBER > 20
005420         GO TO 400-EXIT.
005430
005440     MOVE SPACES TO WS-SLOT-DETAIL.
005450     MOVE PP-DETAIL-SLOT-NUMBER TO SDT-SLOT-NUMBER.
005460
005470     IF WS-USE-FALLBACK
005480         OR NOT SLOT-OCCUPIED(PP-DETAIL-SLOT-NUMBER)
005490         MOVE "N" TO SDT-OCCUPIED-FLAG
005500         MOVE ZERO TO SDT-DURATION-MINUTES
005510                      SDT-BILLABLE-HOURS
005520                      SDT-CURRENT-CHARGE
005530         MOVE "N" TO SDT-OVERDUE-FLAG                       061803DB
005540     ELSE
005550         MOVE "Y" TO SDT-OCCUPIED-FLAG
005560         MOVE LICENSE-PLATE(PP-DETAIL-SLOT-NUMBER)
005570             TO SDT-LICENSE-PLATE
005580         MOVE VEHICLE-TYPE(PP-DETAIL-SLOT-NUMBER)
005590             TO SDT-VEHICLE-TYPE
005600         PERFORM 410-CALC-OPEN-STAY THRU 410-EXIT.
005610
005620     WRITE PRKSDET-REC FROM WS-SLOT-DETAIL.
005630 400-EXIT.
005640     EXIT.
005650
005660 410-CALC-OPEN-STAY.
005670****** REREADS THE OPEN PRKMSTR ROW BY KEY, CALLS MINSDIF FOR THE
005680****** ELAPSED MINUTES SO FAR AND PRKBCST FOR THE CHARGE-SO-FAR
005690****** PREVIEW -- THE RECORD ITSELF IS NOT REWRITTEN, THE STAY IS
005700****** STILL OPEN WHEN THIS PROGRAM ENDS.
005710     MOVE PT-OPEN-RECORD-ID(PP-DETAIL-SLOT-NUMBER)
005720                                 TO FD-RECORD-ID.
005730     READ PRKMSTR-FILE INTO PARKING-RECORD
005740         INVALID KEY
005750             MOVE ZERO TO SDT-DURATION-MINUTES
005760                          SDT-BILLABLE-HOURS
005770                          SDT-CURRENT-CHARGE
005780             MOVE "N" TO SDT-OVERDUE-FLAG
005790             GO TO 410-EXIT
005800     END-READ.
005810
005820     MOVE ENTRY-DATE OF PARKING-RECORD TO MD-ENTRY-DATE.
005830     MOVE ENTRY-TIME OF PARKING-RECORD TO MD-ENTRY-TIME.
005840     MOVE WS-CURRENT-DATE               TO MD-EXIT-DATE.
005850     MOVE WS-CURRENT-TIME               TO MD-EXIT-TIME.
005860     CALL "MINSDIF" USING MINSDIF-PARMS.
005870     MOVE MD-DURATION-MINUTES TO SDT-DURATION-MINUTES.
005880
005890     MOVE VEHICLE-TYPE OF PARKING-RECORD TO PB-VEHICLE-TYPE.
005900     MOVE MD-DURATION-MINUTES            TO PB-DURATION-MINUTES.
005910     CALL "PRKBCST" USING PRKBCST-PARMS.
005920     MOVE PB-BILLABLE-HOURS TO SDT-BILLABLE-HOURS.
005930     MOVE PB-CHARGE-AMOUNT  TO SDT-CURRENT-CHARGE.
005940
005950****** OVERDUE RULE -- INFORMATIONAL ONLY, NO EFFECT ON BILLING.
005960     IF MD-DURATION-MINUTES > 1440
005970         MOVE "Y" TO SDT-OVERDUE-FLAG
005980     ELSE
005990         MOVE "N" TO SDT-OVERDUE-FLAG.
006000 410-EXIT.
006010     EXIT.
006020
006030 500-PROCESS-HISTORY.
006040****** ONE PASS OVER THE PRESORTED PRKHIST EXTRACT FEEDS BOTH
006050****** THE VEHICLE HISTORY REPORT (510) AND THE PER-SLOT HISTORY
006060****** EXTRACT (520) -- EACH APPLIES ITS OWN FILTER FROM PRKPARM
006070****** SO THE EXTRACT IS ONLY READ THE ONE TIME.
006080     READ PRKHIST-FILE INTO WS-PRKHIST-ROW
006090         AT END
006100             MOVE "N" TO MORE-HIST-SW
006110             GO TO 500-EXIT
006120     END-READ.
006130
006140     IF PH-TRAILER-ROW
006150         MOVE "N" TO MORE-HIST-SW
006160         GO TO 500-EXIT.
006170
006180     ADD 1 TO HIST-RECORDS-READ.
006190     PERFORM 510-EDIT-FOR-VEHICLE-HIST THRU 510-EXIT.
006200     PERFORM 520-EDIT-FOR-SLOT-HIST THRU 520-EXIT.
006210 500-EXIT.
006220     EXIT.
006230
006240 510-EDIT-FOR-VEHICLE-HIST.
006250****** DATE-RANGE / VEHICLE-TYPE / SLOT-NUMBER FILTER -- A ZERO
006260****** OR SPACE FILTER FIELD ON PRKPARM MEANS "DO NOT FILTER ON
006270****** THIS COLUMN".
006280     IF PP-HIST-START-DATE NOT = ZERO
006290         AND PH-EXIT-DATE < PP-HIST-START-DATE
006300         GO TO 510-EXIT.
006310     IF PP-HIST-END-DATE NOT = ZERO
006320         AND PH-EXIT-DATE > PP-HIST-END-DATE
006330         GO TO 510-EXIT.
006340****** COUNTER TERMINALS SEND THE FILTER MIXED CASE -- FOLD
006350****** UPPER BEFORE THE COMPARE THE SAME WAY PRKEDIT DOES ON
006360****** THE INBOUND VEHICLE-TYPE, SO "car" ON PRKPARM STILL
006370****** MATCHES THE ALWAYS-UPPERCASE STORED VEHICLE-TYPE.
006380     INSPECT PP-HIST-VEHICLE-TYPE
006390         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
006400     IF PP-HIST-VEHICLE-TYPE NOT = SPACES
006410         AND PH-VEHICLE-TYPE NOT = PP-HIST-VEHICLE-TYPE
006420         GO TO 510-EXIT.
006430     IF PP-HIST-SLOT-NUMBER NOT = ZERO
006440         AND PH-SLOT-NUMBER NOT = PP-HIST-SLOT-NUMBER
006450         GO TO 510-EXIT.
006460
006470     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
006480
006490     MOVE PH-SLOT-NUMBER      TO VH-SLOT-O.
006500     MOVE PH-VEHICLE-TYPE     TO VH-VEHICLE-TYPE-O.
006510     MOVE PH-LICENSE-PLATE    TO VH-LICENSE-PLATE-O.
006520     MOVE PH-ENTRY-DATE       TO VH-ENTRY-DATE-O.
006530     MOVE PH-ENTRY-TIME       TO VH-ENTRY-TIME-O.
006540     MOVE PH-EXIT-DATE        TO VH-EXIT-DATE-O.
006550     MOVE PH-EXIT-TIME        TO VH-EXIT-TIME-O.
006560     MOVE PH-DURATION-MINUTES TO VH-DURATION-O.
006570     MOVE PH-BILLABLE-HOURS   TO VH-HOURS-O.
006580     MOVE PH-CHARGE-AMOUNT    TO VH-CHARGE-O.
006590     WRITE PRKVHIST-REC FROM WS-VHIST-DETAIL-REC.
006600     ADD 1 TO WS-LINES.
006610     ADD 1 TO VHIST-LINES-WRITTEN.
006620 510-EXIT.
006630     EXIT.
006640
006650 520-EDIT-FOR-SLOT-HIST.
006660****** ONE SLOT, TRUNCATED TO PP-SLOTHIST-LIMIT ROWS -- THE
006670****** EXTRACT ARRIVES ALREADY IN EXIT-DATE/EXIT-TIME DESCENDING
006680****** ORDER SO THE FIRST PP-SLOTHIST-LIMIT MATCHES ARE THE
006690****** MOST RECENT.
006700     IF PP-SLOTHIST-SLOT-NUMBER = ZERO
006710         GO TO 520-EXIT.
006720     IF PH-SLOT-NUMBER NOT = PP-SLOTHIST-SLOT-NUMBER
006730         GO TO 520-EXIT.
006740     IF SLOTHIST-ROWS-WRITTEN NOT LESS THAN PP-SLOTHIST-LIMIT
006750         GO TO 520-EXIT.
006760
006770     MOVE PH-SLOT-NUMBER        TO SH-SLOT-NUMBER.
006780     MOVE PH-LICENSE-PLATE      TO SH-LICENSE-PLATE.
006790     MOVE PH-VEHICLE-TYPE       TO SH-VEHICLE-TYPE.
006800     MOVE PH-ENTRY-DATE         TO SH-ENTRY-DATE.
006810     MOVE PH-ENTRY-TIME         TO SH-ENTRY-TIME.
006820     MOVE PH-EXIT-DATE          TO SH-EXIT-DATE.
006830     MOVE PH-EXIT-TIME          TO SH-EXIT-TIME.
006840     MOVE PH-DURATION-MINUTES   TO SH-DURATION-MINUTES.
006850     MOVE PH-BILLABLE-HOURS     TO SH-BILLABLE-HOURS.
006860     MOVE PH-CHARGE-AMOUNT      TO SH-CHARGE-AMOUNT.
006870     WRITE PRKSHIST-REC FROM WS-SLOT-HIST-ROW.
006880     ADD 1 TO SLOTHIST-ROWS-WRITTEN.
006890 520-EXIT.
006900     EXIT.
006910
006920 600-PAGE-BREAK.
006930     WRITE PRKVHIST-REC FROM WS-BLANK-LINE.
006940     ADD 1 TO WS-LINES.
006950 600-EXIT.
006960     EXIT.
006970
006980 700-WRITE-PAGE-HDR.
006990     ADD 1 TO WS-PAGES.
007000     MOVE WS-PAGES TO HDR-VHIST-PAGE-O.
007010     WRITE PRKVHIST-REC FROM WS-VHIST-HDR-REC
007020         AFTER ADVANCING NEXT-PAGE.
007030     MOVE ZERO TO WS-LINES.
007040     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
007050 700-EXIT.
007060     EXIT.
007070
007080 720-WRITE-COLM-HDR.
007090     WRITE PRKVHIST-REC FROM WS-VHIST-COLM-HDR.
007100     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
007110 720-EXIT.
007120     EXIT.
007130
007140 790-CHECK-PAGINATION.
007150     IF WS-LINES > 50
007160         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
007170 790-EXIT.
007180     EXIT.
007190
007200 800-OPEN-FILES.
007210     MOVE "800-OPEN-FILES" TO PARA-NAME.
007220     OPEN OUTPUT PRKDASH, PRKVHIST, PRKSDET, PRKSHIST, SYSOUT.
007230     OPEN INPUT  PRKPARM, PRKHIST-FILE.
007240
007250     IF NOT WS-DASH-OK
007260         OR NOT WS-VHIST-OK
007270         OR NOT WS-SDET-OK
007280         OR NOT WS-SHIST-OK
007290         MOVE "** AN OUTPUT FILE WON'T OPEN" TO ABEND-REASON
007300         GO TO 1000-ABEND-RTN.
007310
007320     IF NOT WS-PARM-OK
007330         MOVE "** PRKPARM WON'T OPEN" TO ABEND-REASON
007340         GO TO 1000-ABEND-RTN.
007350
007360     IF NOT WS-HIST-OK
007370         MOVE "N" TO MORE-HIST-SW
007380         MOVE "** PRKHIST WON'T OPEN -- NO HISTORY OUTPUT"
007390             TO ABEND-REASON
007400         WRITE SYSOUT-REC FROM ABEND-REC.
007410
007420     OPEN INPUT PRKMSTR-FILE.
007430     IF NOT PRKMSTR-OK
007440         MOVE "Y" TO WS-FALLBACK-SW
007450         MOVE "** PRKMSTR WON'T OPEN -- FALLING BACK TO EMPTY LOT"
007460             TO ABEND-REASON
007470         WRITE SYSOUT-REC FROM ABEND-REC.
007480 800-EXIT.
007490     EXIT.
007500
007510 850-CLOSE-FILES.
007520     MOVE "850-CLOSE-FILES" TO PARA-NAME.
007530     CLOSE PRKDASH, PRKVHIST, PRKSDET, PRKSHIST.
007540     CLOSE PRKPARM.
007550     IF WS-HIST-OK
007560         CLOSE PRKHIST-FILE.
007570     IF NOT WS-USE-FALLBACK
007580         CLOSE PRKMSTR-FILE.
007590     CLOSE SYSOUT.
007600 850-EXIT.
007610     EXIT.
007620
007630 900-CLEANUP.
007640     MOVE "900-CLEANUP" TO PARA-NAME.
007650     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007660
007670     DISPLAY "** PRKMSTR RECORDS READ **".
007680     DISPLAY RECORDS-READ.
007690     DISPLAY "** PRKHIST RECORDS READ **".
007700     DISPLAY HIST-RECORDS-READ.
007710     DISPLAY "** VEHICLE HISTORY LINES WRITTEN **".
007720     DISPLAY VHIST-LINES-WRITTEN.
007730     DISPLAY "** SLOT HISTORY ROWS WRITTEN **".
007740     DISPLAY SLOTHIST-ROWS-WRITTEN.
007750
007760     DISPLAY "******** NORMAL END OF JOB PRKLIST ********".
007770 900-EXIT.
007780     EXIT.
007790
007800 1000-ABEND-RTN.
007810     WRITE SYSOUT-REC FROM ABEND-REC.
007820     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007830     DISPLAY "*** ABNORMAL END OF JOB- PRKLIST ***" UPON CONSOLE.
007840     DIVIDE ZERO-VAL INTO ONE-VAL.
