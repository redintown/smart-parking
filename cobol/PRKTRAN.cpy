000010******************************************************************
000020*    PRKTRAN  --  GATEHOUSE TRANSACTION LAYOUT.  ONE LAYOUT      *
000030*                  COVERS ALL FOUR REQUEST CODES (PARK, EXIT,   *
000040*                  CHNGSLOT, MRKAVAIL) SO PRKEDIT AND PRKUPDT   *
000050*                  SHARE ONE COPY OF IT -- SEE PRKEDIT FOR THE  *
000060*                  FIELD EDITS AND PRKUPDT FOR HOW EACH CODE IS *
000070*                  APPLIED AGAINST PRKMSTR.                      *
000080*                                                                *
000090*    MAINTENANCE HISTORY                                        *
000100*    ---------------------------------------------------------  *
000110*    03/11/86  RGH  ORIGINAL LAYOUT, PARK AND EXIT ONLY.         *
000120*    09/02/87  RGH  ADDED FLOOR-NUMBER.                          *
000130*    06/30/89  TDQ  WIDENED LICENSE-PLATE TO X(15).              *
000140*    11/05/93  MLK  ADDED CHNGSLOT/MRKAVAIL CODES AND THE        *
000150*                   NEW-SLOT-NUMBER FIELD PER REQUEST #93-114.   *
000160*    08/19/98  SGP  Y2K REVIEW -- DATES ARE CCYYMMDD.  NO CHANGE.*
000170*                                                            Y2K *
000180*    04/03/01  SGP  PULLED THIS LAYOUT OUT OF PRKEDIT INTO ITS   *
000190*                   OWN COPYBOOK SO PRKUPDT DOESN'T CARRY A      *
000200*                   SECOND, DRIFTING COPY OF THE SAME RECORD.    *
000210******************************************************************
000220 01  PRKTRAN-REC.
000230     05  TRAN-TYPE                   PIC X(1).
000240         88  TRAN-DETAIL-REC             VALUE "D".
000250         88  TRAN-TRAILER-REC             VALUE "T".
000260     05  TRAN-CODE                   PIC X(8).
000270         88  TRAN-IS-PARK                 VALUE "PARK".
000280         88  TRAN-IS-EXIT                  VALUE "EXIT".
000290         88  TRAN-IS-CHNGSLOT              VALUE "CHNGSLOT".
000300         88  TRAN-IS-MRKAVAIL              VALUE "MRKAVAIL".
000310         88  TRAN-KNOWN-CODE VALUES "PARK    " "EXIT    "
000320                                    "CHNGSLOT" "MRKAVAIL".
000330     05  TRAN-VEHICLE-TYPE           PIC X(10).
000340     05  TRAN-LICENSE-PLATE          PIC X(15).
000350     05  TRAN-SLOT-NUMBER            PIC 9(4).
000360     05  TRAN-NEW-SLOT-NUMBER        PIC 9(4).
000370     05  TRAN-FLOOR-NUMBER           PIC 9(4).
000380     05  TRAN-ENTRY-DATE             PIC 9(8).
000390     05  TRAN-ENTRY-TIME             PIC 9(6).
000400     05  TRAN-EXIT-DATE              PIC 9(8).
000410     05  TRAN-EXIT-TIME              PIC 9(6).
000420     05  FILLER                      PIC X(46).
000430 01  TRAN-ENTRY-DATE-PARTS REDEFINES PRKTRAN-REC.
000440     05  FILLER                      PIC X(46).
000450     05  TRAN-ENTRY-DATE-GRP.
000460         10  TRAN-ENTRY-CCYY             PIC 9(4).
000470         10  TRAN-ENTRY-MM               PIC 9(2).
000480         10  TRAN-ENTRY-DD               PIC 9(2).
000490     05  FILLER                      PIC X(66).
000500 01  TRAN-EXIT-DATE-PARTS REDEFINES PRKTRAN-REC.
000510     05  FILLER                      PIC X(60).
000520     05  TRAN-EXIT-DATE-GRP.
000530         10  TRAN-EXIT-CCYY              PIC 9(4).
000540         10  TRAN-EXIT-MM                PIC 9(2).
000550         10  TRAN-EXIT-DD                PIC 9(2).
000560     05  FILLER                      PIC X(52).
