000010******************************************************************
000020*    PRKABND  --  SHOP-STANDARD ABEND / OUT-OF-BALANCE RECORD   *
000030*                                                                *
000040*    WRITTEN TO SYSOUT WHEN A BATCH STEP DETECTS AN OUT-OF-     *
000050*    BALANCE CONDITION OR IS ABOUT TO FORCE AN ABEND.  SAME     *
000060*    SHAPE USED SHOP-WIDE SO OPERATIONS HAS ONE LAYOUT TO SCAN  *
000070*    FOR ON THE OVERNIGHT RUN.                                  *
000080*                                                                *
000090*    MAINTENANCE HISTORY                                        *
000100*    ---------------------------------------------------------  *
000110*    03/11/86  RGH  ORIGINAL LAYOUT, LIFTED FROM THE SHOP       *
000120*                   STANDARD USED ON THE OTHER LOT SYSTEMS.     *
000130*    01/14/91  TDQ  WIDENED PARA-NAME TO X(30) -- THE UPDATE    *
000140*                   PROGRAM'S PARAGRAPH NAMES WERE TRUNCATING.  *
000150*    08/19/98  SGP  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE.Y2K*
000160******************************************************************
000170 01  ABEND-REC.
000180     05  ABEND-REASON                   PIC X(60).
000190     05  PARA-NAME                      PIC X(30).
000200     05  EXPECTED-VAL                   PIC X(15).
000210     05  ACTUAL-VAL                     PIC X(15).
000220     05  FILLER                         PIC X(10).
