000010******************************************************************
000020*    PRKREC   --  PARKING-RECORD  (VEHICLE STAY MASTER/DETAIL)  *
000030*                                                                *
000040*    ONE ROW PER VEHICLE STAY.  WRITTEN AT PARK TIME (OPEN,     *
000050*    EXIT-DATE/EXIT-TIME = ZERO) AND REWRITTEN AT EXIT TIME     *
000060*    (CLOSED).  AN "OPEN" ROW -- EXIT-DATE/EXIT-TIME ZERO -- IS *
000070*    THE SOLE SOURCE OF TRUTH FOR WHETHER A SLOT IS OCCUPIED.   *
000080*    THE PARKING-SLOT TABLE (SEE PRKSLOT) IS A CACHE ONLY AND   *
000090*    MUST NEVER BE TRUSTED OVER THIS RECORD.                    *
000100*                                                                *
000110*    MAINTENANCE HISTORY                                        *
000120*    ---------------------------------------------------------  *
000130*    03/11/86  RGH  ORIGINAL LAYOUT FOR LOT-1 PILOT.            *
000140*    09/02/87  RGH  ADDED FLOOR-NUMBER FOR THE GARAGE EXPANSION.*
000150*    06/30/89  TDQ  WIDENED LICENSE-PLATE TO X(15) -- OUT OF    *
000160*                   STATE TAGS WERE TRUNCATING.                 *
000170*    01/14/91  TDQ  ADDED VEHICLE-TYPE 88-LEVELS FOR THE RATE   *
000180*                   LOOKUP REWRITE (SEE PRKBCST).                *
000190*    11/05/93  MLK  ADDED DATE-PARTS REDEFINES FOR PRKLIST'S     *
000200*                   HEADER FORMATTING.                          *
000210*    02/27/96  MLK  ADDED PS-OPEN-SW 88 -- STOP TESTING ZEROES  *
000220*                   AND SPACES IN TWO PLACES IN EVERY CALLER.   *
000230*    08/19/98  SGP  Y2K REVIEW -- DATES ARE CCYYMMDD ALREADY,   *
000240*                   NO WINDOWING NEEDED IN THIS COPYBOOK.   Y2K *
000250*    04/03/01  SGP  ADDED PS-RECORD-TYPE TRAILER 88 TO MATCH    *
000260*                   THE BALANCING CONVENTION USED ELSEWHERE.     *
000270*    10/22/04  DAB  PADDED FILLER FOR THE PLATE-IMAGE FIELD      *
000280*                   RESERVED FOR THE CAMERA-OCR PROJECT.        *
000290*    11/09/04  DAB  REPACKED CHARGE-AMOUNT COMP-3 TO MATCH THE  *
000300*                   SHOP'S MONEY-FIELD STANDARD; GREW THE       *
000310*                   TRAILING FILLER TO HOLD THE RECORD LENGTH.  *
000320******************************************************************
000330 01  PARKING-RECORD.
000340     05  RECORD-ID                      PIC 9(9).
000350     05  PS-RECORD-TYPE                 PIC X(1).
000360         88  PS-DETAIL-RECORD                VALUE "D".
000370         88  PS-TRAILER-RECORD               VALUE "T".
000380     05  VEHICLE-TYPE                   PIC X(10).
000390         88  VT-BIKE                         VALUE "BIKE".
000400         88  VT-CAR                          VALUE "CAR".
000410         88  VT-MICROBUS                     VALUE "MICROBUS".
000420         88  VT-TRUCK                        VALUE "TRUCK".
000430         88  VT-KNOWN-TYPE   VALUES "BIKE      " "CAR       "
000440                                    "MICROBUS  " "TRUCK     ".
000450     05  LICENSE-PLATE                  PIC X(15).
000460     05  SLOT-NUMBER                    PIC 9(4).
000470     05  FLOOR-NUMBER                   PIC 9(4).
000480     05  ENTRY-DATE                     PIC 9(8).
000490         88  ENTRY-DATE-UNKNOWN             VALUE ZERO.
000500     05  PS-ENTRY-DATE-PARTS REDEFINES ENTRY-DATE.
000510         10  PS-ENTRY-CCYY               PIC 9(4).
000520         10  PS-ENTRY-MM                  PIC 9(2).
000530         10  PS-ENTRY-DD                  PIC 9(2).
000540     05  ENTRY-TIME                     PIC 9(6).
000550     05  EXIT-DATE                      PIC 9(8).
000560         88  EXIT-DATE-NOT-SET              VALUE ZERO.
000570     05  PS-EXIT-DATE-PARTS REDEFINES EXIT-DATE.
000580         10  PS-EXIT-CCYY                 PIC 9(4).
000590         10  PS-EXIT-MM                    PIC 9(2).
000600         10  PS-EXIT-DD                    PIC 9(2).
000610     05  EXIT-TIME                      PIC 9(6).
000620     05  PS-OPEN-SW                     PIC X(1).
000630         88  PS-STILL-PARKED                 VALUE "Y".
000640         88  PS-CLOSED-OUT                   VALUE "N".
000650     05  DURATION-MINUTES               PIC 9(7).
000660     05  BILLABLE-HOURS                 PIC 9(4).
000670     05  CHARGE-AMOUNT                  PIC S9(7)V99 COMP-3.
000680****** RESERVED FOR THE CAMERA-OCR PLATE-CAPTURE PROJECT -- DAB
000690     05  PS-PLATE-IMAGE-RESERVED        PIC X(20).
000700     05  FILLER                         PIC X(39).
