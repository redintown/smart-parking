000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*REMARKS.
000040*    MINSDIF -- ELAPSED-MINUTES SUBROUTINE, SHARED BY THE PARK   *
000050*    LOT SYSTEM'S UPDATE, SEARCH AND REPORT PROGRAMS.  GIVEN AN  *
000060*    ENTRY DATE/TIME AND AN EXIT (OR "AS-OF") DATE/TIME, RETURNS *
000070*    THE WHOLE ELAPSED MINUTES BETWEEN THEM.  A NEGATIVE OR ZERO *
000080*    RESULT IS RETURNED AS ZERO -- CALLERS APPLY THE BILLABLE-   *
000090*    HOURS "<=0 MEANS 1 HOUR" RULE, THIS ROUTINE JUST MEASURES.  *
000100*                                                                *
000110*    DOES ITS OWN CALENDAR ARITHMETIC (NO INTRINSIC FUNCTIONS)   *
000120*    USING A CUMULATIVE-DAYS-PER-MONTH TABLE AND THE USUAL       *
000130*    DIVISIBLE-BY-4-NOT-100-UNLESS-400 LEAP TEST.                *
000140*                                                                *
000150*    MAINTENANCE HISTORY                                        *
000160*    ---------------------------------------------------------  *
000170*    03/11/86  RGH  ORIGINAL ROUTINE, COPIED FROM THE VISITOR-   *
000180*                   LOT AGING PROGRAM AND RENAMED.               *
000190*    09/02/87  RGH  FIXED LEAP-YEAR TEST -- YEAR 1900 WAS BEING  *
000200*                   TREATED AS A LEAP YEAR.                      *
000210*    01/14/91  TDQ  CLAMPED NEGATIVE ELAPSED MINUTES TO ZERO SO  *
000220*                   A CLOCK-SKEWED EXIT PUNCH DOESN'T GO NEGATIVE*
000230*                   INTO AN UNSIGNED FIELD IN THE CALLER.        *
000240*    08/19/98  SGP  Y2K REVIEW -- DATES ARE CCYYMMDD ON INPUT,   *
000250*                   CENTURY-SAFE ALREADY.  NO CHANGE.       Y2K *
000260*    04/03/01  SGP  MOVED THE DAY-NUMBER MATH INTO ITS OWN       *
000270*                   PARAGRAPH SO PRKLIST'S SLOT-DETAIL PATH AND  *
000280*                   PRKUPDT'S EXIT PATH SHARE ONE COPY OF IT.    *
000290******************************************************************
000300 PROGRAM-ID.  MINSDIF.
000310 AUTHOR. R G HALVERSEN.
000320 INSTALLATION. LOT OPERATIONS - DATA PROCESSING.
000330 DATE-WRITTEN. 03/11/86.
000340 DATE-COMPILED. 03/11/86.
000350 SECURITY. NON-CONFIDENTIAL.
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440
000450****** CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
000460 01  WS-CUM-DAYS-VALUES.
000470     05  FILLER                  PIC 9(3) VALUE 000.
000480     05  FILLER                  PIC 9(3) VALUE 031.
000490     05  FILLER                  PIC 9(3) VALUE 059.
000500     05  FILLER                  PIC 9(3) VALUE 090.
000510     05  FILLER                  PIC 9(3) VALUE 120.
000520     05  FILLER                  PIC 9(3) VALUE 151.
000530     05  FILLER                  PIC 9(3) VALUE 181.
000540     05  FILLER                  PIC 9(3) VALUE 212.
000550     05  FILLER                  PIC 9(3) VALUE 243.
000560     05  FILLER                  PIC 9(3) VALUE 273.
000570     05  FILLER                  PIC 9(3) VALUE 304.
000580     05  FILLER                  PIC 9(3) VALUE 334.
000590 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
000600     05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.
000610
000620 01  WS-WORK-FIELDS.
000630     05  WS-YY                   PIC 9(4) COMP.
000640     05  WS-MM                   PIC 9(2) COMP.
000650     05  WS-DD                   PIC 9(2) COMP.
000660     05  WS-DUMMY-QUOT           PIC 9(4) COMP.
000670     05  WS-DUMMY-REM            PIC 9(4) COMP.
000680     05  WS-ENTRY-DAYNBR         PIC S9(9) COMP.
000690     05  WS-EXIT-DAYNBR          PIC S9(9) COMP.
000700     05  WS-ENTRY-HHMM           PIC S9(7) COMP.
000710     05  WS-EXIT-HHMM            PIC S9(7) COMP.
000720     05  WS-ELAPSED-MINUTES      PIC S9(9) COMP.
000730
000740 77  WS-LEAP-SW                  PIC X(1) VALUE "N".
000750     88  WS-LEAP-YEAR                VALUE "Y".
000760
000770 LINKAGE SECTION.
000780 01  MINSDIF-PARMS.
000790     05  MD-ENTRY-DATE           PIC 9(8).
000800     05  MD-ENTRY-DATE-PARTS REDEFINES MD-ENTRY-DATE.
000810         10  MD-ENTRY-YY             PIC 9(4).
000820         10  MD-ENTRY-MM             PIC 9(2).
000830         10  MD-ENTRY-DD             PIC 9(2).
000840     05  MD-ENTRY-TIME           PIC 9(6).
000850     05  MD-EXIT-DATE            PIC 9(8).
000860     05  MD-EXIT-DATE-PARTS  REDEFINES MD-EXIT-DATE.
000870         10  MD-EXIT-YY              PIC 9(4).
000880         10  MD-EXIT-MM              PIC 9(2).
000890         10  MD-EXIT-DD              PIC 9(2).
000900     05  MD-EXIT-TIME            PIC 9(6).
000910     05  MD-DURATION-MINUTES     PIC 9(7).
000920     05  FILLER                  PIC X(05).
000930
000940 PROCEDURE DIVISION USING MINSDIF-PARMS.
000950 000-MAINLINE.
000960     MOVE MD-ENTRY-YY         TO WS-YY.
000970     MOVE MD-ENTRY-MM         TO WS-MM.
000980     MOVE MD-ENTRY-DD         TO WS-DD.
000990     PERFORM 100-DAY-NUMBER THRU 100-EXIT.
001000     MOVE WS-ELAPSED-MINUTES  TO WS-ENTRY-DAYNBR.
001010
001020     MOVE MD-EXIT-YY          TO WS-YY.
001030     MOVE MD-EXIT-MM          TO WS-MM.
001040     MOVE MD-EXIT-DD          TO WS-DD.
001050     PERFORM 100-DAY-NUMBER THRU 100-EXIT.
001060     MOVE WS-ELAPSED-MINUTES  TO WS-EXIT-DAYNBR.
001070
001080     COMPUTE WS-ENTRY-HHMM =
001090            (MD-ENTRY-TIME(1:2) * 60) + MD-ENTRY-TIME(3:2).
001100     COMPUTE WS-EXIT-HHMM =
001110            (MD-EXIT-TIME(1:2)  * 60) + MD-EXIT-TIME(3:2).
001120
001130     COMPUTE WS-ELAPSED-MINUTES =
001140            ((WS-EXIT-DAYNBR - WS-ENTRY-DAYNBR) * 1440)
001150            + (WS-EXIT-HHMM - WS-ENTRY-HHMM).
001160
001170     IF WS-ELAPSED-MINUTES NOT GREATER THAN ZERO
001180         MOVE ZERO TO MD-DURATION-MINUTES                   011491TQ
001190     ELSE
001200         MOVE WS-ELAPSED-MINUTES TO MD-DURATION-MINUTES.
001210
001220     GOBACK.
001230
001240 100-DAY-NUMBER.
001250****** RETURNS A MONOTONIC DAY NUMBER IN WS-ELAPSED-MINUTES,
001260****** REUSED AS A WORK FIELD HERE TO AVOID ONE MORE 77-LEVEL.
001270****** WS-YY/WS-MM/WS-DD ARE SET BY THE CALLER BEFORE THIS
001280****** PARAGRAPH IS PERFORMED.  LEAP TEST IS PLAIN DIVIDE/
001290****** REMAINDER ARITHMETIC -- THIS SHOP'S COMPILER HAS NO
001300****** INTRINSIC FUNCTIONS.
001310     MOVE "N" TO WS-LEAP-SW.
001320     DIVIDE WS-YY BY 400 GIVING WS-DUMMY-QUOT
001330                          REMAINDER WS-DUMMY-REM.
001340     IF WS-DUMMY-REM = ZERO
001350         MOVE "Y" TO WS-LEAP-SW
001360     ELSE
001370         DIVIDE WS-YY BY 100 GIVING WS-DUMMY-QUOT
001380                              REMAINDER WS-DUMMY-REM
001390         IF WS-DUMMY-REM NOT = ZERO
001400             DIVIDE WS-YY BY 4 GIVING WS-DUMMY-QUOT
001410                               REMAINDER WS-DUMMY-REM
001420             IF WS-DUMMY-REM = ZERO
001430                 MOVE "Y" TO WS-LEAP-SW.
001440
001450     COMPUTE WS-ELAPSED-MINUTES =
001460            ((WS-YY - 1) * 365) + ((WS-YY - 1) / 4)
001470            - ((WS-YY - 1) / 100) + ((WS-YY - 1) / 400)
001480            + WS-CUM-DAYS(WS-MM) + WS-DD.
001490     IF WS-LEAP-YEAR AND WS-MM > 2
001500         ADD 1 TO WS-ELAPSED-MINUTES.
001510 100-EXIT.
001520     EXIT.
